000100*******************************************
000200*                                          *
000300*  Record Definition For Car File         *
000400*           Master                        *
000500*     Uses Car-Id as key                  *
000600*******************************************
000700*  File size 97 bytes.
000800*
000900* 11/06/85 vbc - Created.
001000* 24/01/89 vbc - Car-Year widened 99 to 9(4), was assuming 19nn only.
001100* 17/09/94 vbc - Added spare block below for future odometer/colour
001200*                fields, do NOT use without a file resize project. CR-0094
001300*
001400 01  CAR-Record.
001500     03  Car-Id                   pic 9(6).
001600     03  Car-Brand                pic x(20).
001700     03  Car-Model                pic x(20).
001800     03  Car-Type                 pic x(15).
001900     03  Car-Year                 pic 9(4).
002000     03  Car-Daily-Price          pic S9(8)v99.
002100*    Car-Status - A avail, R rented, M maint, U unavail.
002200     03  Car-Status               pic x.
002300     03  filler                   pic x(21).
002400*    filler above - spare, see 17/09/94 note.
002500*
002600*    The in-memory working copy used to be carried right here as
002700*    CAR-Table-Entry, one record at a time; it is now the CAR-Tab
002800*    entry in wscrtab.cob, an OCCURS table covering the whole fleet
002900*    at once, loaded by bb040-Load-Car-Table in CRBATCH with the
003000*    explicit field moves that bb041 needs anyway to turn Car-Daily-
003100*    Price from this DISPLAY field into a packed working figure -
003200*    a plain READ INTO across the two would just copy raw bytes and
003300*    leave CAR-Tab-Daily-Price full of garbage.                    CR-0094
003400
