000100*
000200* Return record - one line per vehicle handed back, fed to the
000300* close-rental step of CRBATCH.  No spare bytes on the external
000400* record.  Read and disposed of one at a time by ee011/ee020, never
000500* tabled, so there is no working-copy entry to go with it.
000600*
000700* 15/06/85 vbc - Created.
000800* 03/04/91 vbc - Added RET-Late-Days, was computed from dates only,
000900*                now carried on the return feed itself.
001000*
001100 01  RET-Record.
001200     03  RET-Rental-Id              pic 9(6).
001300     03  RET-Act-End-Date           pic 9(8).
001400     03  RET-Damage-Level           pic 9.
001500     03  RET-Late-Days              pic 9(4).
