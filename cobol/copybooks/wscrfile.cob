000100*
000200* Files used by the Car Rental batch suite.
000300*
000400* 11/06/85 vbc - Created.
000500* 06/12/89 vbc - Added Returns/Fines, were going to share one file.
000600* 15/04/96 vbc - Added os-delimiter flag, matches wsnames usage in
000700*                the accounts side, harmless here as line sequential
000800*                only, kept for consistency with the other suites.
000900*
001000 01  File-Defs.
001100     02  File-Defs-A.
001200         03  File-01        pic x(64)  value "CLIENTS".
001300         03  File-02        pic x(64)  value "CARS".
001400         03  File-03        pic x(64)  value "RENTALS".
001500         03  File-04        pic x(64)  value "REQUESTS".
001600         03  File-05        pic x(64)  value "RETURNS".
001700         03  File-06        pic x(64)  value "FINES".
001800         03  File-07        pic x(64)  value "PAYMENTS".
001900         03  File-08        pic x(64)  value "CONTROL".
002000         03  File-09        pic x(64)  value "REPORT".
002100     02  filler         redefines File-Defs-A.
002200         03  System-File-Names  pic x(64) occurs 9.
002300     02  File-Defs-Count        binary-short value 9.
002400     02  File-Defs-Os-Delimiter pic x.
