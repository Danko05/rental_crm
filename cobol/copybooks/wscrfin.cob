000100*******************************************
000200*                                          *
000300*  Record Definition For Fine File        *
000400*     Appended only, no key - written     *
000500*     by the close-rental step            *
000600*******************************************
000700*  File size 47 bytes.
000800*
000900* 14/06/85 vbc - Created.
001000* 21/02/90 vbc - Fine-Reason confirmed free text, not a coded field -
001100*                callers build "damage level N" / "N days late" text.
001200*
001300 01  FIN-Record.
001400     03  Fine-Rental-Id           pic 9(6).
001500     03  Fine-Reason              pic x(30).
001600     03  Fine-Amount              pic S9(8)v99.
001700     03  filler                   pic x.
001800*
001900*    Written only, never read back - CRRPTS/CRCARRPT get this run's
002000*    fine total from WS-Total-Fines-Run, passed down from CRBATCH,
002100*    or recompute a given rental's fine by calling CRFINE again, so
002200*    there is no working-copy table to go with the record above.
