000100*
000200* Working storage for the REPORT print line record and its common
000300* edited fields.  Every report program COPYs this rather than
000400* declaring its own 132-column buffer, same habit as wsfinal in the
000500* accounts side (one generic buffer, REDEFINEd per use).
000600*
000700* 20/06/85 vbc - Created, 132 cols landscape, matches the printer
000800*                control unit on the Model 40.
000900* 04/01/93 vbc - Added CR-Line-Date, used to be built inline in
001000*                every report program, now common.
001100* 19/09/01 jds - Added Amount-2/3/4, gg020/gg030 now need several
001200*                money fields edited into one line, not just one.
001300 01  CR-Print-Line.
001400     03  CR-Line-Text             pic x(131).
001500     03  filler                   pic x.
001600*
001700 01  CR-Print-Line-Alt redefines CR-Print-Line
001800                                  pic x(132).
001900*
002000 01  CR-Edit-Fields.
002100     03  CR-Line-Amount           pic ---,---,--9.99.
002200     03  CR-Line-Pct              pic zz9.99.
002300     03  CR-Line-Date             pic 9999/99/99.
002400     03  CR-Line-Count            pic zz,zz9.
002500     03  CR-Line-Amount-2         pic ---,---,--9.99.
002600     03  CR-Line-Amount-3         pic ---,---,--9.99.
002700     03  CR-Line-Amount-4         pic ---,---,--9.99.
002800     03  filler                   pic x(20).
