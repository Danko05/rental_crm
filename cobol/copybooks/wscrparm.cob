000100*******************************************
000200*                                          *
000300*  Record Definition For Control File     *
000400*     One record, read once at SOJ        *
000500*     no key - sequential, rec 1 of 1     *
000600*******************************************
000700*  File size 24 bytes.
000800*
000900* 03/02/85 vbc - Created.
001000* 19/08/87 vbc - Added report period From/To, was a single run date only.
001100* 01/05/93 vbc - Run-Date widened comment - confirmed ccyymmdd not mmddyy.
001200*
001300 01  CR-Control-Record.
001400*    CR-Run-Date - business date, ccyymmdd.
001500     03  CR-Run-Date              pic 9(8).
001600*    CR-Rpt-From-Date/To-Date - revenue-by-day report period.
001700     03  CR-Rpt-From-Date         pic 9(8).
001800     03  CR-Rpt-To-Date           pic 9(8).
001900*
002000*    Working copy, unpacked for display/printing and for the three
002100*    date-part compares the batch steps need (month-to-date test
002200*    in the dashboard looks only at CR-Run-CC/YY/MM).
002300*
002400 01  CR-Run-Date-Parts.
002500     03  CR-Run-CCYY              pic 9(4).
002600     03  CR-Run-MM                pic 99.
002700     03  CR-Run-DD                pic 99.
002800 01  CR-Run-Date9  redefines CR-Run-Date-Parts
002900                              pic 9(8).
003000*
003100 01  CR-Rpt-From-Parts.
003200     03  CR-From-CCYY             pic 9(4).
003300     03  CR-From-MM               pic 99.
003400     03  CR-From-DD               pic 99.
003500 01  CR-Rpt-From9  redefines CR-Rpt-From-Parts
003600                              pic 9(8).
003700*
003800 01  CR-Rpt-To-Parts.
003900     03  CR-To-CCYY               pic 9(4).
004000     03  CR-To-MM                 pic 99.
004100     03  CR-To-DD                 pic 99.
004200 01  CR-Rpt-To9    redefines CR-Rpt-To-Parts
004300                              pic 9(8).
