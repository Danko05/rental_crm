000100*******************************************
000200*                                          *
000300*  Record Definition For Rental File      *
000400*       Master / Transaction               *
000500*     Uses Rent-Id as key                 *
000600*******************************************
000700*  File size 96 bytes.
000800*
000900* 12/06/85 vbc - Created.
001000* 03/11/88 vbc - Added Rent-Damage-Level & Rent-Late-Days, were going
001100*                to be held on the Fine record only, moved here too
001200*                so the close-rental step has them without a re-read.
001300* 19/05/92 vbc - Rent-Act-End-Date confirmed zero = not yet returned,
001400*                do NOT use spaces for that test, field is numeric.
001500* 08/02/97 vbc - Status frozen: P A C O X, see Rent-Status.       CR-0097
001600*
001700 01  RNT-Record.
001800     03  Rent-Id                  pic 9(6).
001900     03  Rent-Client-Id           pic 9(6).
002000     03  Rent-Car-Id              pic 9(6).
002100     03  Rent-Start-Date          pic 9(8).
002200     03  Rent-Exp-End-Date        pic 9(8).
002300*    Rent-Act-End-Date - zero = not returned.
002400     03  Rent-Act-End-Date        pic 9(8).
002500     03  Rent-Deposit             pic S9(8)v99.
002600     03  Rent-Daily-Cost          pic S9(8)v99.
002700     03  Rent-Total-Cost          pic S9(8)v99.
002800*    Rent-Status - P A C O X.  Rent-Damage-Level - 0-3.
002900     03  Rent-Status              pic x.
003000     03  Rent-Damage-Level        pic 9.
003100     03  Rent-Late-Days           pic 9(4).
003200     03  filler                   pic x(18).
003300*
003400*    The in-memory working copy - RNT-Tab, one entry per rental - is
003500*    the CR-Rental-Table in wscrtab.cob, built whole by bb050-Load-
003600*    Rental-Table in CRBATCH and rewritten whole by ff021 at end of
003700*    run.  The three money fields go in packed there; CRBATCH loads
003800*    and updates them with explicit field moves off this DISPLAY
003900*    record, never a blind READ INTO across the two, since a group
004000*    MOVE does not convert DISPLAY to COMP-3 underneath it.
