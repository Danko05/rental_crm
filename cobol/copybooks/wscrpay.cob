000100*******************************************
000200*                                          *
000300*  Record Definition For Payment File     *
000400*     Appended only, no key - written     *
000500*     by the open and close-rental steps  *
000600*******************************************
000700*  File size 17 bytes - no spare bytes, fields pack exactly.
000800*
000900* 14/06/85 vbc - Created.
001000* 09/10/91 vbc - Pay-Type values frozen: D R A F, see Pay-Type below.
001100*
001200 01  PAY-Record.
001300     03  Pay-Rental-Id            pic 9(6).
001400*    Pay-Type - D R A F.
001500     03  Pay-Type                 pic x.
001600     03  Pay-Amount               pic S9(8)v99.
