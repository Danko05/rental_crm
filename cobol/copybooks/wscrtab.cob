000100*
000200* In-memory master tables - Car, Client and Rental - loaded once at
000300* start of run by CRBATCH and passed on to CRRPTS/CRCARRPT so the
000400* statistics/report programs never have to re-read the CARS/CLIENTS/
000500* RENTALS masters a second time.  Flat fields throughout, not a
000600* nested copy of CAR-Record/CLI-Record/RNT-Record, since an OCCURS
000700* table entry cannot carry another 01-level record inside it - Tab-
000800* prefixed names, same habit as CAR-Table-Entry/RNT-Table-Entry in
000900* wscrcar/wscrrnt, kept distinct from the file records' plain names
001000* so the two can sit in the same WORKING-STORAGE without a clash.
001100* Money is packed here even though the file record carries it zoned
001200* - CRBATCH builds each table entry with explicit field moves off
001300* the file record, not a blind READ INTO, so the DISPLAY-to-COMP-3
001400* conversion happens properly.
001500*
001600* 22/06/85 vbc - Created, Car and Client tables only.
001700* 02/07/85 vbc - Rental table added when the close-rental step needed
001800*                to search open rentals by car.
001900* 19/05/99 vbc - Table sizes confirmed ample - largest fleet/book on
002000*                file nowhere near the 2000/5000/5000 limits.     CR-0398
002100*
002200 01  CR-Car-Table.
002300     03  CAR-Tab  occurs 2000 times indexed by Car-Ix.
002400         05  CAR-Tab-Id            pic 9(6).
002500         05  CAR-Tab-Brand         pic x(20).
002600         05  CAR-Tab-Model         pic x(20).
002700         05  CAR-Tab-Type          pic x(15).
002800         05  CAR-Tab-Year          pic 9(4).
002900         05  CAR-Tab-Daily-Price   pic S9(8)v99  comp-3.
003000         05  CAR-Tab-Status        pic x.
003100         05  filler                pic x(21).
003200*
003300 01  CR-Client-Table.
003400     03  CLI-Tab  occurs 5000 times indexed by Cli-Ix.
003500         05  CLI-Tab-Id            pic 9(6).
003600         05  CLI-Tab-Name          pic x(40).
003700         05  CLI-Tab-Phone         pic x(20).
003800         05  CLI-Tab-Blocked       pic x.
003900*
004000 01  CR-Rental-Table.
004100     03  RNT-Tab  occurs 5000 times indexed by Rnt-Ix.
004200         05  RNT-Tab-Id            pic 9(6).
004300         05  RNT-Tab-Client-Id     pic 9(6).
004400         05  RNT-Tab-Car-Id        pic 9(6).
004500         05  RNT-Tab-Start-Date    pic 9(8).
004600         05  RNT-Tab-Exp-End-Date  pic 9(8).
004700         05  RNT-Tab-Act-End-Date  pic 9(8).
004800         05  RNT-Tab-Deposit       pic S9(8)v99  comp-3.
004900         05  RNT-Tab-Daily-Cost    pic S9(8)v99  comp-3.
005000         05  RNT-Tab-Total-Cost    pic S9(8)v99  comp-3.
005100         05  RNT-Tab-Status        pic x.
005200         05  RNT-Tab-Damage-Level  pic 9.
005300         05  RNT-Tab-Late-Days     pic 9(4).
005400         05  filler                pic x(18).
