000100*
000200* Rental request record - one line per request, fed to the open-rental
000300* step of CRBATCH.  Fixed fields throughout, no spare bytes on the
000400* external record - same note as CLI-Record in wscrcli.  Read and
000500* disposed of one at a time by dd011/dd020, never tabled, so there
000600* is no working-copy entry to go with it.
000700*
000800* 15/06/85 vbc - Created.
000900* 27/08/90 vbc - Added REQ-Strategy, was standard scheme only.
001000*
001100 01  REQ-Record.
001200     03  REQ-Client-Id            pic 9(6).
001300     03  REQ-Car-Id                pic 9(6).
001400     03  REQ-Start-Date            pic 9(8).
001500     03  REQ-End-Date              pic 9(8).
001600     03  REQ-Strategy              pic x.
