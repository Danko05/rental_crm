000100*
000200* Linkage areas for the three CALLed calculation subprograms -
000300* CRPRICE, CRFACTRY, CRFINE.  Each subprogram is given exactly one
000400* of these on its own PROCEDURE DIVISION USING, the same habit as
000500* the mapsNN family in the accounts side (maps01-ws, maps04-ws etc).
000600*
000700* 18/06/85 vbc - Created CRPRICE-WS and CRFINE-WS.
000800* 02/07/85 vbc - Added CRFACTRY-WS when rental factory split out of
000900*                the main batch program.
001000* 11/03/90 vbc - CRPRICE-WS-Detail block added for the combined
001100*                breakdown, was returning final price only.
001200*
001300 01  CRPRICE-WS.
001400*    CRP-Strategy - S Y D C.
001500     03  CRP-Strategy             pic x.
001600     03  CRP-Daily-Price          pic S9(8)v99  comp-3.
001700     03  CRP-Start-Date           pic 9(8)      comp.
001800     03  CRP-End-Date             pic 9(8)      comp.
001900     03  CRP-Car-Year             pic 9(4)      comp.
002000     03  CRP-Current-Year         pic 9(4)      comp.
002100     03  CRP-Days                 binary-long.
002200     03  CRP-Price                pic S9(8)v99  comp-3.
002300*    CRP-Detail-Wanted - Y = fill detail block.
002400     03  CRP-Detail-Wanted        pic x.
002500     03  CRP-Detail.
002600         05  CRP-Base-Price       pic S9(8)v99  comp-3.
002700         05  CRP-Year-Adjustment  pic S9(8)v99  comp-3.
002800         05  CRP-Price-With-Year  pic S9(8)v99  comp-3.
002900         05  CRP-Duration-Disc-Amt pic S9(8)v99 comp-3.
003000         05  CRP-Final-Price      pic S9(8)v99  comp-3.
003100     03  filler                   pic x(8).
003200*
003300 01  CRFACTRY-WS.
003400     03  CRF-Car-Status           pic x.
003500     03  CRF-Car-Daily-Price      pic S9(8)v99  comp-3.
003600     03  CRF-Car-Year             pic 9(4)      comp.
003700     03  CRF-Req-Start-Date       pic 9(8)      comp.
003800     03  CRF-Req-End-Date         pic 9(8)      comp.
003900     03  CRF-Req-Strategy         pic x.
004000     03  CRF-Current-Date         pic 9(8)      comp.
004100     03  CRF-Current-Year         pic 9(4)      comp.
004200*    CRF-Reject-Code - 0 = accepted.
004300     03  CRF-Reject-Code          pic 9.
004400     03  CRF-Reject-Reason        pic x(40).
004500     03  CRF-Total-Cost           pic S9(8)v99  comp-3.
004600     03  CRF-Deposit              pic S9(8)v99  comp-3.
004700*    CRF-New-Status - A or P.
004800     03  CRF-New-Status           pic x.
004900     03  filler                   pic x(8).
005000*
005100 01  CRFINE-WS.
005200     03  CRN-Deposit              pic S9(8)v99  comp-3.
005300     03  CRN-Damage-Level         pic 9.
005400     03  CRN-Late-Days            pic 9(4)      comp.
005500     03  CRN-Damage-Fine          pic S9(8)v99  comp-3.
005600     03  CRN-Late-Fine            pic S9(8)v99  comp-3.
005700     03  CRN-Total-Fines          pic S9(8)v99  comp-3.
005800     03  CRN-Refund               pic S9(8)v99  comp-3.
005900     03  filler                   pic x(8).
