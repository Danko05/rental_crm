000100*******************************************
000200*                                          *
000300*  Working Storage For Rate Tables Used   *
000400*   By The Pricing Engine & Fine Calc     *
000500*     Not file resident - built at SOJ    *
000600*     from literals below (no maint.      *
000700*     screen exists for these yet)        *
000800*******************************************
000900* 11/06/85 vbc - Created.
001000* 02/09/86 vbc - Added Duration-Disc table, was inline in crprice.
001100* 14/03/91 vbc - Damage-Pct table widened to 9v999, half-pct future use.
001200* 22/07/98 vbc - Y2K - no date fields held here, reviewed only.   CR-0098
001300*
001400 01  CR-Rate-Tables.
001500*
001600*    Year-based multiplier table - keyed by max age in the bracket.
001700*    Age <= Yr-Mult-Age (Q) uses Yr-Mult-Factor (Q), first fit wins.
001800*
001900     03  CR-Yr-Mult-Entries       pic 9        value 3.
002000     03  CR-Yr-Mult-Grp                        occurs 4.
002100         05  CR-Yr-Mult-Age       pic 99       comp-3.
002200         05  CR-Yr-Mult-Factor    pic 9v999    comp-3.
002300*
002400*    Duration discount table - keyed by minimum day count in the
002500*    bracket.  Highest Dur-Min-Days <= days-rented wins.
002600*
002700     03  CR-Dur-Disc-Entries      pic 9        value 3.
002800     03  CR-Dur-Disc-Grp                       occurs 4.
002900         05  CR-Dur-Min-Days      pic 999      comp-3.
003000         05  CR-Dur-Disc-Pct      pic v999     comp-3.
003100*
003200*    Damage fine percentage table - keyed by damage level 0-3.
003300*
003400     03  CR-Damage-Pct-Grp                     occurs 4.
003500         05  CR-Damage-Pct        pic v999     comp-3.
003600*
003700     03  CR-Late-Fine-Per-Day     pic 9(5)v99  comp-3.
003800     03  CR-Deposit-Pct           pic v999     comp-3.
003900     03  filler                  pic x(20).
004000*
004100*
004200*    Values are moved into CR-Rate-Tables at start-of-job by each
004300*    CALLed module's own bb010-Load-Rate-Tables paragraph - CRPRICE
004400*    and CRFINE each COPY this block and load it independently, as
004500*    CRBATCH itself never references a rate table.  Kept off the
004600*    VALUE clause above (GnuCobol won't VALUE an OCCURS elementary
004700*    item per-occurrence without indexing) - see either bb010 for
004800*    the literals actually used: age brackets 2/5/10, factors
004900*    1.200/1.000/0.900/0.800; duration brackets 7/14/30, discounts
005000*    .050/.100/.150; damage pct .000/.100/.300/.500; late fine
005100*    500.00/day; deposit pct .300.
