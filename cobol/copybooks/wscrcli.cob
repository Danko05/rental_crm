000100*******************************************
000200*                                          *
000300*  Record Definition For Client File      *
000400*           Master                        *
000500*     Uses Client-Id as key               *
000600*******************************************
000700*  File size 67 bytes - no spare bytes, fields pack exactly -
000800*    any future field needs a file resize, there is no filler
000900*    on the external record.
001000*
001100* 11/06/85 vbc - Created.
001200* 30/03/88 vbc - Confirmed Client-Blocked is Y/N not a level-88 - keep
001300*                as plain data per spec, view enforces elsewhere.
001400*
001500 01  CLI-Record.
001600     03  Client-Id                pic 9(6).
001700     03  Client-Name              pic x(40).
001800     03  Client-Phone             pic x(20).
001900*    Client-Blocked - Y = blocked, N = active.
002000     03  Client-Blocked           pic x.
002100*
002200*    The in-memory working copy - CLI-Tab, one entry per client - is
002300*    the CR-Client-Table in wscrtab.cob, built whole by bb030-Load-
002400*    Client-Table in CRBATCH so the batch can look a client up by
002500*    Client-Id without re-reading CLIENTS for every request.  All
002600*    fields stayed DISPLAY there, same as here, so the READ INTO
002700*    used to load it is a straight byte-for-byte copy with nothing
002800*    to convert.
