000100****************************************************************
000200*                                                                *
000300*           R E N T A L   P R I C I N G   E N G I N E           *
000400*                                                                *
000500****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000     program-id.        crprice.
001100*
001200*    author.            V B Coen FBCS, FIDM, FIDPM, 14/06/1985.
001300*                       For the Car Rental batch suite.
001400*
001500     installation.      Applewood Computers - Car Rental Division.
001600*
001700     date-written.      14/06/1985.
001800*
001900     date-compiled.
002000*
002100     security.          Unclassified.
002200*
002300*    Remarks.           Day counts are worked out by converting each
002400*                       CCYYMMDD to an ordinal day number, the same
002500*                       FUNCTION INTEGER-OF-DATE technique MAPS04
002600*                       uses - plain digit subtraction on CCYYMMDD
002700*                       does not give real elapsed days across a
002800*                       month or year boundary.                 CR-0441
002900*
003000*    Remarks.           Computes a rental price under one of four
003100*                       interchangeable schemes - standard, year
003200*                       based, duration based or combined - and,
003300*                       for the combined scheme only, returns the
003400*                       intermediate breakdown (base price, year
003500*                       adjustment, price-with-year, duration
003600*                       discount amount, final price).
003700*
003800*                       Called by CRFACTRY (new rentals, and the
003900*                       deposit calc) and directly by CRBATCH when
004000*                       a returned rental's total cost is
004100*                       recomputed over the actual rental dates.
004200*
004300*    Version.           See Prog-Name in WS.
004400*
004500*    Called Modules.    None.
004600*
004700*    Files used.        None - pure calculation module.
004800*
004900*    Error messages used.
005000*                       None - an unrecognised strategy code falls
005100*                       back to the combined scheme, per spec.
005200*
005300* Changes:
005400* 14/06/85 vbc - 1.0.00 Created.
005500* 02/09/86 vbc - 1.0.01 Added combined-scheme detail breakdown for
005600*                       the quote screen (CRP-Detail-Wanted).
005700* 19/01/90 vbc - 1.0.02 Year multiplier table moved out to
005800*                       wscrrate, was four nested IFs here.
005900* 08/02/97 vbc -    .03 Unknown strategy code now falls back to
006000*                       combined instead of standard - spec change.
006100* 30/11/98 vbc -    .04 Y2K review - CRP-Car-Year/Current-Year are
006200*                       4-digit already, no change required.      CR-0194
006300* 09/08/01 jds -    .05 bb020 was subtracting Start-Date from
006400*                       End-Date as plain CCYYMMDD digits - wrong
006500*                       day count whenever the rental crosses a
006600*                       month end.  Both dates now go through
006700*                       FUNCTION INTEGER-OF-DATE first, same as
006800*                       MAPS04, and the ordinals are subtracted. CR-0441
006900*
007000 environment             division.
007100*===============================
007200*
007300 configuration           section.
007400 special-names.
007500     class  CR-Numeric-Class  is  "0" thru "9".
007600*
007700 input-output            section.
007800 file-control.
007900*
008000 data                    division.
008100*===============================
008200*
008300 working-storage section.
008400*----------------------
008500*
008600 77  Prog-Name               pic x(17) value "CRPRICE (1.0.05)".
008700*
008800 01  WS-Calc.
008900     03  WS-Start-Ordinal     binary-long.
009000     03  WS-End-Ordinal       binary-long.
009100     03  WS-Days              binary-long.
009200     03  WS-Age               binary-long.
009300     03  WS-Mult              pic 9v999         comp-3.
009400     03  WS-Disc              pic v999          comp-3.
009500     03  WS-Base              pic S9(9)v99      comp-3.
009600     03  WS-With-Year         pic S9(9)v99      comp-3.
009700     03  WS-Sub               binary-char unsigned.
009800*
009900 copy "wscrrate.cob".
010000*
010100 linkage section.
010200*--------------
010300*
010400 copy "wscrlnk.cob".
010500*
010600 procedure division  using  CRPRICE-WS.
010700*======================================
010800*
010900 aa000-Main.
011000     perform  bb010-Load-Rate-Tables.
011100     perform  bb020-Compute-Days.
011200     move     zero  to  CRP-Price.
011300*
011400     evaluate CRP-Strategy
011500         when  "S"  perform  cc010-Price-Standard
011600         when  "Y"  perform  cc020-Price-Year-Based
011700         when  "D"  perform  cc030-Price-Duration-Based
011800         when  "C"  perform  cc040-Price-Combined
011900         when  other perform  cc040-Price-Combined
012000     end-evaluate.
012100*
012200     if       CRP-Detail-Wanted = "Y"
012300              perform  cc040-Price-Combined.
012400*
012500     go       to  Main-Exit.
012600*
012700 bb010-Load-Rate-Tables.
012800     move     2    to  CR-Yr-Mult-Age (1).
012900     move     1.200 to CR-Yr-Mult-Factor (1).
013000     move     5    to  CR-Yr-Mult-Age (2).
013100     move     1.000 to CR-Yr-Mult-Factor (2).
013200     move     10   to  CR-Yr-Mult-Age (3).
013300     move     0.900 to CR-Yr-Mult-Factor (3).
013400     move     99   to  CR-Yr-Mult-Age (4).
013500     move     0.800 to CR-Yr-Mult-Factor (4).
013600*
013700     move     30   to  CR-Dur-Min-Days (1).
013800     move     0.150 to CR-Dur-Disc-Pct (1).
013900     move     14   to  CR-Dur-Min-Days (2).
014000     move     0.100 to CR-Dur-Disc-Pct (2).
014100     move     7    to  CR-Dur-Min-Days (3).
014200     move     0.050 to CR-Dur-Disc-Pct (3).
014300     move     zero to  CR-Dur-Min-Days (4).
014400     move     zero to  CR-Dur-Disc-Pct (4).
014500*
014600 bb010-Exit.
014700     exit.
014800*
014900 bb020-Compute-Days.
015000     compute  WS-Start-Ordinal =
015100              FUNCTION INTEGER-OF-DATE (CRP-Start-Date).
015200     compute  WS-End-Ordinal   =
015300              FUNCTION INTEGER-OF-DATE (CRP-End-Date).
015400     compute  WS-Days  =  WS-End-Ordinal  -  WS-Start-Ordinal  +  1.
015500     move     WS-Days  to  CRP-Days.
015600     compute  WS-Base  rounded  =  CRP-Daily-Price  *  WS-Days.
015700*
015800 bb020-Exit.
015900     exit.
016000*
016100 cc010-Price-Standard.
016200     move     WS-Base  to  CRP-Price.
016300*
016400 cc010-Exit.
016500     exit.
016600*
016700*    cc015-Get-Year-Mult leaves the matching multiplier in WS-Mult -
016800*    first bracket whose age ceiling is >= the car's age wins, the
016900*    table is in ascending ceiling order so a simple scan is enough.
017000*
017100 cc015-Get-Year-Mult.
017200     compute  WS-Age  =  CRP-Current-Year  -  CRP-Car-Year.
017300     move     CR-Yr-Mult-Factor (4)  to  WS-Mult.
017400     move     1  to  WS-Sub.
017500     perform  cc016-Scan-Year-Mult  thru  cc016-Exit
017600              until  WS-Sub > 4.
017700*
017800 cc015-Exit.
017900     exit.
018000*
018100 cc016-Scan-Year-Mult.
018200     if       WS-Age  not >  CR-Yr-Mult-Age (WS-Sub)
018300              move  CR-Yr-Mult-Factor (WS-Sub)  to  WS-Mult
018400              move  5  to  WS-Sub
018500     else
018600              add   1  to  WS-Sub
018700     end-if.
018800*
018900 cc016-Exit.
019000     exit.
019100*
019200*    cc017-Get-Dur-Disc leaves the matching discount in WS-Disc -
019300*    highest minimum-days bracket that the day count still clears
019400*    wins; table is in descending minimum-days order.
019500*
019600 cc017-Get-Dur-Disc.
019700     move     zero  to  WS-Disc.
019800     move     1  to  WS-Sub.
019900     perform  cc018-Scan-Dur-Disc  thru  cc018-Exit
020000              until  WS-Sub > 3.
020100*
020200 cc017-Exit.
020300     exit.
020400*
020500 cc018-Scan-Dur-Disc.
020600     if       CRP-Days  not <  CR-Dur-Min-Days (WS-Sub)
020700     and      WS-Disc  =  zero
020800              move  CR-Dur-Disc-Pct (WS-Sub)  to  WS-Disc.
020900     add      1  to  WS-Sub.
021000*
021100 cc018-Exit.
021200     exit.
021300*
021400 cc020-Price-Year-Based.
021500     perform  cc015-Get-Year-Mult.
021600     compute  CRP-Price  rounded  =  WS-Base  *  WS-Mult.
021700*
021800 cc020-Exit.
021900     exit.
022000*
022100 cc030-Price-Duration-Based.
022200     perform  cc017-Get-Dur-Disc.
022300     compute  CRP-Price  rounded  =  WS-Base  *  (1 - WS-Disc).
022400*
022500 cc030-Exit.
022600     exit.
022700*
022800 cc040-Price-Combined.
022900     perform  cc015-Get-Year-Mult.
023000     perform  cc017-Get-Dur-Disc.
023100     compute  WS-With-Year  rounded  =  WS-Base  *  WS-Mult.
023200     compute  CRP-Price     rounded  =  WS-With-Year  *  (1 - WS-Disc).
023300*
023400     if       CRP-Detail-Wanted = "Y"
023500              move  WS-Base        to  CRP-Base-Price
023600              compute CRP-Year-Adjustment rounded = WS-With-Year - WS-Base
023700              move  WS-With-Year   to  CRP-Price-With-Year
023800              compute CRP-Duration-Disc-Amt rounded =
023900                      WS-With-Year * WS-Disc
024000              move  CRP-Price      to  CRP-Final-Price.
024100*
024200 cc040-Exit.
024300     exit.
024400*
024500 Main-Exit.
024600     exit     program.
