000100****************************************************************
000200*                                                                *
000300*              F I N E   C A L C U L A T O R                    *
000400*                                                                *
000500****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000     program-id.        crfine.
001100*
001200*    author.            V B Coen FBCS, FIDM, FIDPM, 14/06/1985.
001300*                       For the Car Rental batch suite.
001400*
001500     installation.      Applewood Computers - Car Rental Division.
001600*
001700     date-written.      14/06/1985.
001800*
001900     date-compiled.
002000*
002100     security.          Unclassified.
002200*
002300*    Remarks.           Computes the damage fine, late fine, their
002400*                       total and the resulting deposit refund for
002500*                       one returned rental.  Pure calculation -
002600*                       does not read or write the Fine or Payment
002700*                       files, the caller does that once it has
002800*                       these four amounts.
002900*
003000*    Called Modules.    None.
003100*
003200*    Files used.        None.
003300*
003400* Changes:
003500* 14/06/85 vbc - 1.0.00 Created.
003600* 12/08/88 vbc -    .01 Damage pct table moved out to wscrrate.
003700* 30/01/95 vbc -    .02 Refund floored at zero - was going negative
003800*                       on heavy-damage/very-late returns, PY003.
003900* 30/11/98 vbc -    .03 Y2K review - no date arithmetic in this
004000*                       module, nothing to change.
004100*
004200 environment             division.
004300*===============================
004400*
004500 configuration           section.
004600*
004700 input-output            section.
004800 file-control.
004900*
005000 data                    division.
005100*===============================
005200*
005300 working-storage section.
005400*----------------------
005500*
005600 77  Prog-Name               pic x(16) value "CRFINE (1.0.03)".
005700*
005800 01  WS-Level-Sub             binary-char unsigned.
005900*
006000 copy "wscrrate.cob".
006100*
006200 linkage section.
006300*--------------
006400*
006500 copy "wscrlnk.cob".
006600*
006700 procedure division  using  CRFINE-WS.
006800*=====================================
006900*
007000 aa000-Main.
007100     perform  bb010-Load-Rate-Tables.
007200     perform  cc010-Compute-Damage-Fine.
007300     perform  cc020-Compute-Late-Fine.
007400     add      CRN-Damage-Fine  CRN-Late-Fine  giving  CRN-Total-Fines.
007500     subtract CRN-Total-Fines  from  CRN-Deposit  giving  CRN-Refund.
007600     if       CRN-Refund  <  zero
007700              move  zero  to  CRN-Refund.
007800     go       to  Main-Exit.
007900*
008000 bb010-Load-Rate-Tables.
008100     move     0.000  to  CR-Damage-Pct (1).
008200     move     0.100  to  CR-Damage-Pct (2).
008300     move     0.300  to  CR-Damage-Pct (3).
008400     move     0.500  to  CR-Damage-Pct (4).
008500     move     500.00 to  CR-Late-Fine-Per-Day.
008600*
008700 bb010-Exit.
008800     exit.
008900*
009000 cc010-Compute-Damage-Fine.
009100     if       CRN-Damage-Level  <  zero
009200     or       CRN-Damage-Level  >  3
009300              move  1  to  WS-Level-Sub
009400     else
009500              add   1  CRN-Damage-Level  giving  WS-Level-Sub.
009600*
009700     compute  CRN-Damage-Fine  rounded  =
009800              CRN-Deposit  *  CR-Damage-Pct (WS-Level-Sub).
009900*
010000 cc010-Exit.
010100     exit.
010200*
010300 cc020-Compute-Late-Fine.
010400     if       CRN-Late-Days  >  zero
010500              compute  CRN-Late-Fine  rounded  =
010600                       CRN-Late-Days  *  CR-Late-Fine-Per-Day
010700     else
010800              move     zero  to  CRN-Late-Fine.
010900*
011000 cc020-Exit.
011100     exit.
011200*
011300 Main-Exit.
011400     exit     program.
