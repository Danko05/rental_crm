000100****************************************************************
000200*                                                                *
000300*                R E N T A L   F A C T O R Y                    *
000400*                                                                *
000500****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000     program-id.        crfactry.
001100*
001200*    author.            V B Coen FBCS, FIDM, FIDPM, 31/10/1982.
001300*                       Validation rules are new to the Car Rental
001400*                       batch suite, 14/06/1985; the day-count and
001500*                       window arithmetic re-uses MAPS04's
001600*                       FUNCTION INTEGER-OF-DATE / DATE-OF-INTEGER
001700*                       technique (added 09/08/01, CR-0442) since
001800*                       dates here arrive as 9(8) binary, not the
001900*                       dd/mm/ccyy text MAPS04 itself parses.
002000*
002100     installation.      Applewood Computers - Car Rental Division.
002200*
002300     date-written.      14/06/1985.
002400*
002500     date-compiled.
002600*
002700     security.          Unclassified.
002800*
002900*    Remarks.           Validates one rental request against its
003000*                       car and client, and if accepted computes the
003100*                       total cost (the request's own pricing scheme,
003200*                       full period) and the deposit (combined scheme,
003300*                       over a window anchored on the current run
003400*                       date, per spec).  New status is Active if the
003500*                       start date is not in the future, else Pending.
003600*                       Returns a reject code/reason if not accepted.
003700*                       Does not read or write any file itself.
003800*
003900*    Called Modules.    CRPRICE - twice, once for the full-period
004000*                       cost under the request's own scheme, once
004100*                       for the deposit window under the combined
004200*                       scheme.
004300*
004400*    Files used.        None.
004500*
004600* Changes:
004700* 14/06/85 vbc - 1.0.00 Created, validation rules only - MAPS04's
004800*                       date routines simplified since dates here
004900*                       arrive already as 9(8) binary, no display
005000*                       conversion needed in this suite.
005100* 05/03/87 vbc -    .01 Availability overlap test added - dd010.
005200* 21/11/91 vbc -    .02 Deposit window widened to Rent-Days + 1, was
005300*                       exactly Rent-Days, PY report under-deposited
005400*                       by one day's combined price throughout.
005500* 30/11/98 vbc -    .03 Y2K review - CRF-Current-Date/Req dates are
005600*                       9(8) CCYYMMDD binary already, no change.
005700* 12/06/00 vbc -    .04 Removed the dd010 overlap hook - CRBATCH has
005800*                       rejected overlaps long before this program
005900*                       is CALLed, the hook never ran.             CR-0297
006000* 09/08/01 jds -    .05 cc010 was hard-wiring the Standard scheme on
006100*                       every accepted request regardless of what
006200*                       Req-Strategy asked for - fixed to price the
006300*                       cost CALL off Req-Strategy, as the deposit
006400*                       CALL already does off the combined scheme. CR-0421
006500* 09/08/01 jds -    .05 Also fixed cc010 stamping every accepted
006600*                       request Active - a future-dated start now
006700*                       stays Pending per spec, Active only if the
006800*                       start date is not after the run date.      CR-0422
006900* 09/08/01 jds -    .06 Rule 4, the 365-day rental length cap, was
007000*                       never coded anywhere in the suite - added to
007100*                       bb010, third leg of the date edit.        CR-0431
007200* 09/08/01 jds -    .07 WS-Rent-Length (bb010) and WS-Dep-End
007300*                       (cc010) were both plain CCYYMMDD digit
007400*                       arithmetic - wrong day count, and Dep-End
007500*                       could land on an impossible calendar date,
007600*                       once the window crossed a month end.  Both
007700*                       now go through FUNCTION INTEGER-OF-DATE,
007800*                       Dep-End converted back with FUNCTION
007900*                       DATE-OF-INTEGER, the same pair MAPS04 uses.CR-0442
008000*
008100 environment             division.
008200*===============================
008300*
008400 configuration           section.
008500 special-names.
008600     class  CR-Numeric-Class  is  "0" thru "9".
008700*
008800 input-output            section.
008900 file-control.
009000*
009100 data                    division.
009200*===============================
009300*
009400 working-storage section.
009500*----------------------
009600*
009700 77  Prog-Name               pic x(18) value "CRFACTRY (1.0.07)".
009800*
009900 01  WS-Validate.
010000     03  WS-Req-Days          binary-long.
010100     03  WS-Dep-Start         pic 9(8)      comp.
010200     03  WS-Dep-End           pic 9(8)      comp.
010300     03  WS-Rent-Length       binary-long.
010400     03  WS-Start-Ordinal     binary-long.
010500     03  WS-End-Ordinal       binary-long.
010600*
010700 01  WS-Req-Date-Parts redefines WS-Dep-Start.
010800     03  WS-Req-CCYY           pic 9(4).
010900     03  WS-Req-MM             pic 99.
011000     03  WS-Req-DD             pic 99.
011100*
011200 linkage section.
011300*--------------
011400*
011500*    CRPRICE-WS is borrowed from this same copybook to build the two
011600*    calls to CRPRICE below - CRFINE-WS is not used by this program
011700*    but is left in, same habit as the accounts side's mapsNN family
011800*    which always COPYs the whole linkage set rather than splitting it.
011900*
012000 copy "wscrlnk.cob".
012100*
012200 procedure division  using  CRFACTRY-WS.
012300*=======================================
012400*
012500 aa000-Main.
012600     move     zero  to  CRF-Reject-Code.
012700     move     spaces to CRF-Reject-Reason.
012800     move     zero  to  CRF-Total-Cost  CRF-Deposit.
012900     move     "P"   to  CRF-New-Status.
013000*
013100     perform  bb010-Edit-Dates.
013200     if       CRF-Reject-Code = zero
013300              perform  bb020-Edit-Car-Status.
013400     if       CRF-Reject-Code = zero
013500              perform  cc010-Price-Request.
013600*
013700     go       to  Main-Exit.
013800*
013900*    bb010-Edit-Dates - rule 3, end date strictly after start date;
014000*    rule 2, start date not before the run date (no back-dated
014100*    requests); rule 4, rental length (end-start, exclusive) not
014200*    over 365 days.                                              CR-0431
014300*
014400 bb010-Edit-Dates.
014500     if       CRF-Req-End-Date  not >  CRF-Req-Start-Date
014600              move  1  to  CRF-Reject-Code
014700              move  "End date not after start date" to CRF-Reject-Reason
014800     else
014900     if       CRF-Req-Start-Date  <  CRF-Current-Date
015000              move  2  to  CRF-Reject-Code
015100              move  "Start date is in the past"     to CRF-Reject-Reason
015200     else
015300     compute  WS-Start-Ordinal =
015400              FUNCTION INTEGER-OF-DATE (CRF-Req-Start-Date)
015500     compute  WS-End-Ordinal   =
015600              FUNCTION INTEGER-OF-DATE (CRF-Req-End-Date)
015700     compute  WS-Rent-Length = WS-End-Ordinal - WS-Start-Ordinal
015800     if       WS-Rent-Length  >  365
015900              move  4  to  CRF-Reject-Code
016000              move  "Rental length exceeds 365 days" to CRF-Reject-Reason.
016100*
016200 bb010-Exit.
016300     exit.
016400*
016500*    bb020-Edit-Car-Status - rule 1, car must exist and be available
016600*    (status A) for a request to be accepted at all.
016700*
016800 bb020-Edit-Car-Status.
016900     if       CRF-Car-Status  not =  "A"
017000              move  3  to  CRF-Reject-Code
017100              move  "Car is not available"          to CRF-Reject-Reason.
017200*
017300 bb020-Exit.
017400     exit.
017500*
017600*    The fifth check, no overlap with an existing open/pending rental
017700*    on the same car, is not one of the four numbered validation
017800*    rules above - it is the separate availability-for-a-date-range
017900*    test, and is checked by the caller (CRBATCH) before this program
018000*    is ever CALLed at all - CRBATCH holds the in-memory rental table
018100*    this factory has no access to, and rejects an overlapping request
018200*    straight off without spending a CALL on it.  Nothing to edit here
018300*    for that test; bb010/bb020 cover the four numbered rules this
018400*    program can see on its own linkage record.                  CR-0186
018500*
018600*    cc010-Price-Request - full-period cost under the request's own
018700*    pricing scheme (Req-Strategy: S/Y/D/C), plus the deposit: 30%
018800*    of the combined-scheme price over a window starting at the
018900*    current run date and running Rent-Days + 1 days, per the
019000*    rental factory's deposit rule.
019100*
019200 cc010-Price-Request.
019300     move     CRF-Req-Strategy   to  CRP-Strategy.
019400     move     CRF-Car-Daily-Price to CRP-Daily-Price.
019500     move     CRF-Req-Start-Date to  CRP-Start-Date.
019600     move     CRF-Req-End-Date   to  CRP-End-Date.
019700     move     CRF-Car-Year       to  CRP-Car-Year.
019800     move     CRF-Current-Year   to  CRP-Current-Year.
019900     move     "N"                to  CRP-Detail-Wanted.
020000*
020100     call     "CRPRICE"  using  CRPRICE-WS.
020200*
020300     move     CRP-Price          to  CRF-Total-Cost.
020400     move     CRP-Days           to  WS-Req-Days.
020500*
020600     move     CRF-Current-Date   to  WS-Dep-Start.
020700     compute  WS-Start-Ordinal  =
020800              FUNCTION INTEGER-OF-DATE (WS-Dep-Start).
020900     compute  WS-Dep-End  =
021000              FUNCTION DATE-OF-INTEGER (WS-Start-Ordinal + WS-Req-Days).
021100*
021200     move     "C"                to  CRP-Strategy.
021300     move     WS-Dep-Start       to  CRP-Start-Date.
021400     move     WS-Dep-End         to  CRP-End-Date.
021500*
021600     call     "CRPRICE"  using  CRPRICE-WS.
021700*
021800     compute  CRF-Deposit  rounded  =
021900              CRP-Price  *  0.300.
022000*
022100*    New-Status stays Pending (set at aa000-Main) for a future-dated
022200*    start; only an immediate rental goes Active here.
022300     if       CRF-Req-Start-Date  not >  CRF-Current-Date
022400              move  "A"  to  CRF-New-Status.
022500*
022600 cc010-Exit.
022700     exit.
022800*
022900 Main-Exit.
023000     exit     program.
