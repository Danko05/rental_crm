000100****************************************************************
000200*                                                                *
000300*           R E N T A L   S T A T I S T I C S   A N D           *
000400*                    D A S H B O A R D   R E P O R T             *
000500*                                                                *
000600****************************************************************
000700*
000800 identification          division.
000900*===============================
001000*
001100     program-id.        crrpts.
001200*
001300     author.            V B Coen FBCS, FIDM, FIDPM.
001400*
001500     installation.      Applewood Computers - Car Rental Division.
001600*
001700     date-written.      22/06/1985.
001800*
001900     date-compiled.
002000*
002100     security.          Unclassified.
002200*
002300*    Remarks.           Builds report sections 4, 5 and 7 - rental
002400*                       statistics, the fleet/client dashboard with
002500*                       its top-5-cars block, and the revenue-by-day
002600*                       breakdown for the control period.  CRBATCH
002700*                       has already written sections 1-3 and closed
002800*                       its own handle on the REPORT file before
002900*                       this program is CALLed, so this program
003000*                       re-opens it EXTEND and appends.
003100*
003200*    Called Modules.    None.
003300*
003400*    Files used.        REPORT   - appended, sections 4/5/7.
003500*
003600* Changes:
003700* 22/06/85 vbc - 1.0.00 Created.
003800* 19/08/87 vbc -    .01 Revenue-by-day section added when the report
003900*                       period From/To was added to the control rec.
004000* 11/03/90 vbc -    .02 Top-5 cars block added to the dashboard.
004100* 30/01/95 vbc -    .03 Monthly revenue test corrected to use the
004200*                       completion date, was using the request date -
004300*                       PY006, understated month-to-date revenue.
004400* 19/05/99 vbc -    .04 Y2K review - CR-Run-CCYY/MM/DD already 4-digit
004500*                       year, month-start compute unaffected.     CR-0399
004600*
004700 environment             division.
004800*===============================
004900*
005000 configuration           section.
005100 special-names.
005200     class  CR-Numeric-Class  is  "0" thru "9".
005300     C01    is  TOP-OF-FORM.
005400*
005500 input-output            section.
005600 file-control.
005700     select  Report-File      assign       "REPORT"
005800                               organization line sequential
005900                               status       WS-Report-Status.
006000*
006100 data                    division.
006200*===============================
006300*
006400 file section.
006500*------------
006600*
006700 fd  Report-File.
006800 01  FD-Report-Record          pic x(132).
006900*
007000 working-storage section.
007100*----------------------
007200*
007300 77  Prog-Name               pic x(17) value "CRRPTS  (1.0.04)".
007400*
007500 01  WS-File-Status.
007600     03  WS-Report-Status       pic xx.
007700*
007800 01  WS-Subs.
007900     03  WS-Car-Sub              binary-long unsigned.
008000     03  WS-Rnt-Sub               binary-long unsigned.
008100     03  WS-Top-Sub                binary-long unsigned.
008200     03  WS-Scan-Sub                 binary-long unsigned.
008300     03  WS-Best-Sub                  binary-long unsigned.
008400     03  WS-Fnd-Sub                    binary-long unsigned.
008500*
008600 01  WS-Stats.
008700     03  WS-Active-Count         binary-long unsigned  value zero.
008800     03  WS-Completed-Count      binary-long unsigned  value zero.
008900     03  WS-Overdue-Count        binary-long unsigned  value zero.
009000     03  WS-Total-Revenue        pic S9(9)v99  comp-3  value zero.
009100     03  WS-Avg-Cost             pic S9(7)v99  comp-3  value zero.
009200     03  WS-Available-Cars       binary-long unsigned  value zero.
009300     03  WS-Monthly-Revenue      pic S9(9)v99  comp-3  value zero.
009400     03  filler                  pic x(10).
009500*
009600 01  WS-Work.
009700     03  WS-Month-Start          pic 9(8)      comp    value zero.
009800     03  WS-Completion-Date     pic 9(8)      comp    value zero.
009900     03  WS-Best-Rev             pic S9(8)v99  comp-3  value zero.
010000     03  WS-Found                pic x         value "N".
010100     03  WS-Swapped               pic x         value "N".
010200     03  WS-Swap-Date              pic 9(8)     value zero.
010300     03  WS-Swap-Amt                pic S9(8)v99 comp-3 value zero.
010400     03  filler                      pic x(10).
010500*
010600*    Car-revenue parallel table, same subscript range/order as
010700*    CR-Car-Table - one entry per fleet car, completed-rental
010800*    revenue only.  "Used" flags mark cars already picked for the
010900*    top-5 block so cc023 does not pick the same car twice.
011000*
011100 01  WS-Car-Rev-Table.
011200     03  WS-Car-Rev  occurs 2000 times  pic S9(8)v99  comp-3.
011300*
011400 01  WS-Used-Table.
011500     03  WS-Used     occurs 2000 times  pic x  value "N".
011600*
011700 01  WS-Top5-Table.
011800     03  WS-Top5  occurs 5 times.
011900         05  WS-Top5-Car-Id       pic 9(6).
012000         05  WS-Top5-Brand        pic x(20).
012100         05  WS-Top5-Model        pic x(20).
012200         05  WS-Top5-Revenue      pic S9(8)v99  comp-3.
012300         05  filler               pic x(10).
012400*
012500*    Revenue-by-day working table, one entry per distinct completion
012600*    date inside the control period - sized for five years of daily
012700*    closings, well beyond anything this book has ever produced.
012800*
012900 01  WS-RevDay-Table.
013000     03  WS-RevDay  occurs 5000 times.
013100         05  WS-RevDay-Date       pic 9(8).
013200         05  WS-RevDay-Amt        pic S9(8)v99  comp-3.
013300 01  WS-RevDay-Count             binary-long unsigned  value zero.
013400 01  WS-RevDay-Total             pic S9(9)v99  comp-3  value zero.
013500*
013600 copy "wscrline.cob".
013700*
013800 linkage section.
013900*--------------
014000*
014100*    wscrparm is COPYd whole for CR-Control-Record, CR-Run-Date9 and
014200*    the report-period Parts/Date9 redefines it carries - the same
014300*    habit the calculation subprograms use with wscrlnk, COPY the
014400*    set, USING names only the lead record.
014500*
014600 copy "wscrparm.cob".
014700 copy "wscrtab.cob".
014800*
014900 01  LK-Rental-Count            binary-long unsigned.
015000 01  LK-Car-Count                binary-long unsigned.
015100 01  LK-Client-Count               binary-long unsigned.
015200 01  LK-Rolled-Pend-Act              binary-long unsigned.
015300 01  LK-Rolled-Act-Over                 binary-long unsigned.
015400 01  LK-Req-Accepted                       binary-long unsigned.
015500 01  LK-Req-Rejected                          binary-long unsigned.
015600 01  LK-Ret-Closed                               binary-long unsigned.
015700 01  LK-Total-Fines-Run         pic S9(9)v99  comp-3.
015800 01  LK-Total-Deposits-Run      pic S9(9)v99  comp-3.
015900*
016000 procedure division  using  CR-Control-Record
016100                             CR-Rental-Table
016200                             LK-Rental-Count
016300                             CR-Car-Table
016400                             LK-Car-Count
016500                             LK-Client-Count
016600                             LK-Rolled-Pend-Act
016700                             LK-Rolled-Act-Over
016800                             LK-Req-Accepted
016900                             LK-Req-Rejected
017000                             LK-Ret-Closed
017100                             LK-Total-Fines-Run
017200                             LK-Total-Deposits-Run.
017300*===================================================================
017400*
017500 aa000-Main.
017600     open     extend  Report-File.
017700     perform  bb005-Unpack-Control-Dates.
017800     perform  bb010-Compute-Statistics.
017900     perform  bb020-Compute-Dashboard.
018000     perform  bb030-Compute-Average.
018100     perform  cc010-Build-Car-Revenue.
018200     perform  cc020-Find-Top-Five.
018300     perform  dd010-Build-Revenue-By-Day.
018400     perform  dd020-Sort-Revenue-By-Day.
018500     perform  dd030-Sum-Revenue-By-Day.
018600     perform  gg040-Write-Section4.
018700     perform  gg050-Write-Section5.
018800     perform  gg070-Write-Section7.
018900     close    Report-File.
019000     go       to  Main-Exit.
019100*
019200 bb005-Unpack-Control-Dates.
019300     move     CR-Run-Date       to  CR-Run-Date9.
019400     move     CR-Rpt-From-Date  to  CR-Rpt-From9.
019500     move     CR-Rpt-To-Date    to  CR-Rpt-To9.
019600     compute  WS-Month-Start  =
019700              CR-Run-CCYY * 10000  +  CR-Run-MM * 100  +  1.
019800*
019900 bb005-Exit.
020000     exit.
020100*
020200*    bb010 - walk the rental table once for the active/completed/
020300*    overdue counts, total revenue and, on each completed rental,
020400*    the month-to-date revenue test.
020500*
020600 bb010-Compute-Statistics.
020700     move     1  to  WS-Rnt-Sub.
020800     perform  bb011-Stat-One-Rental  thru  bb011-Exit
020900              until  WS-Rnt-Sub  >  LK-Rental-Count.
021000*
021100 bb010-Exit.
021200     exit.
021300*
021400 bb011-Stat-One-Rental.
021500     evaluate true
021600         when  RNT-Tab-Status (WS-Rnt-Sub) = "A"
021700               add  1  to  WS-Active-Count
021800         when  RNT-Tab-Status (WS-Rnt-Sub) = "P"
021900               and  RNT-Tab-Start-Date (WS-Rnt-Sub)  not >  CR-Run-Date
022000               add  1  to  WS-Active-Count
022100         when  RNT-Tab-Status (WS-Rnt-Sub) = "O"
022200               add  1  to  WS-Overdue-Count
022300         when  RNT-Tab-Status (WS-Rnt-Sub) = "C"
022400               add  1  to  WS-Completed-Count
022500               add  RNT-Tab-Total-Cost (WS-Rnt-Sub)  to  WS-Total-Revenue
022600               perform  cc005-Check-Monthly-Revenue
022700         when  other
022800               continue
022900     end-evaluate.
023000     add      1  to  WS-Rnt-Sub.
023100*
023200 bb011-Exit.
023300     exit.
023400*
023500*    cc005 - completion date is the actual end date if the rental
023600*    carries one, else the expected end date (rule repeated from the
023700*    fleet occupancy logic in CRCARRPT).
023800*
023900 cc005-Check-Monthly-Revenue.
024000     move     RNT-Tab-Act-End-Date (WS-Rnt-Sub)  to  WS-Completion-Date.
024100     if       WS-Completion-Date  =  zero
024200              move  RNT-Tab-Exp-End-Date (WS-Rnt-Sub)  to
024300                    WS-Completion-Date.
024400     if       WS-Completion-Date  not <  WS-Month-Start
024500              add   RNT-Tab-Total-Cost (WS-Rnt-Sub)  to
024600                    WS-Monthly-Revenue.
024700*
024800 cc005-Exit.
024900     exit.
025000*
025100 bb020-Compute-Dashboard.
025200     move     1  to  WS-Car-Sub.
025300     perform  bb021-Check-One-Car-Avail  thru  bb021-Exit
025400              until  WS-Car-Sub  >  LK-Car-Count.
025500*
025600 bb020-Exit.
025700     exit.
025800*
025900 bb021-Check-One-Car-Avail.
026000     if       CAR-Tab-Status (WS-Car-Sub)  =  "A"
026100              add  1  to  WS-Available-Cars.
026200     add      1  to  WS-Car-Sub.
026300*
026400 bb021-Exit.
026500     exit.
026600*
026700*    bb030 - average completed-rental cost, zero when nothing has
026800*    yet been completed.
026900*
027000 bb030-Compute-Average.
027100     if       WS-Completed-Count  =  zero
027200              move  zero  to  WS-Avg-Cost
027300     else
027400              compute  WS-Avg-Cost  rounded  =
027500                       WS-Total-Revenue  /  WS-Completed-Count.
027600*
027700 bb030-Exit.
027800     exit.
027900*
028000*    cc010 - per-car completed-rental revenue, one pass per car over
028100*    the whole rental table - same linear-scan reasoning used
028200*    throughout this suite, the book is nowhere near big enough to
028300*    justify a SORT step.
028400*
028500 cc010-Build-Car-Revenue.
028600     move     1  to  WS-Car-Sub.
028700     perform  cc011-Build-One-Car-Rev  thru  cc011-Exit
028800              until  WS-Car-Sub  >  LK-Car-Count.
028900*
029000 cc010-Exit.
029100     exit.
029200*
029300 cc011-Build-One-Car-Rev.
029400     move     zero  to  WS-Car-Rev (WS-Car-Sub).
029500     move     1     to  WS-Rnt-Sub.
029600     perform  cc012-Accum-One-Rental  thru  cc012-Exit
029700              until  WS-Rnt-Sub  >  LK-Rental-Count.
029800     add      1  to  WS-Car-Sub.
029900*
030000 cc011-Exit.
030100     exit.
030200*
030300 cc012-Accum-One-Rental.
030400     if       RNT-Tab-Car-Id (WS-Rnt-Sub)  =  CAR-Tab-Id (WS-Car-Sub)
030500     and      RNT-Tab-Status (WS-Rnt-Sub)  =  "C"
030600              add  RNT-Tab-Total-Cost (WS-Rnt-Sub)  to
030700                   WS-Car-Rev (WS-Car-Sub).
030800     add      1  to  WS-Rnt-Sub.
030900*
031000 cc012-Exit.
031100     exit.
031200*
031300*    cc020 - top 5 by revenue, five passes picking the largest
031400*    unused car each time; cars with no completed revenue sort last
031500*    because WS-Best-Rev starts below zero and an all-zero fleet
031600*    still yields a "found" candidate of zero, which is correct.
031700*
031800 cc020-Find-Top-Five.
031900     move     1  to  WS-Top-Sub.
032000     perform  cc021-Pick-One-Top  thru  cc021-Exit
032100              until  WS-Top-Sub  >  5.
032200*
032300 cc020-Exit.
032400     exit.
032500*
032600 cc021-Pick-One-Top.
032700     move     -1     to  WS-Best-Rev.
032800     move     zero   to  WS-Best-Sub.
032900     move     1      to  WS-Scan-Sub.
033000     perform  cc022-Scan-One-Car  thru  cc022-Exit
033100              until  WS-Scan-Sub  >  LK-Car-Count.
033200     if       WS-Best-Sub  not =  zero
033300              move  CAR-Tab-Id (WS-Best-Sub)      to
033400                    WS-Top5-Car-Id (WS-Top-Sub)
033500              move  CAR-Tab-Brand (WS-Best-Sub)    to
033600                    WS-Top5-Brand (WS-Top-Sub)
033700              move  CAR-Tab-Model (WS-Best-Sub)    to
033800                    WS-Top5-Model (WS-Top-Sub)
033900              move  WS-Car-Rev (WS-Best-Sub)    to
034000                    WS-Top5-Revenue (WS-Top-Sub)
034100              move  "Y"  to  WS-Used (WS-Best-Sub)
034200     else
034300              move  zero    to  WS-Top5-Car-Id (WS-Top-Sub)
034400                                 WS-Top5-Revenue (WS-Top-Sub)
034500              move  spaces  to  WS-Top5-Brand (WS-Top-Sub)
034600                                 WS-Top5-Model (WS-Top-Sub).
034700     add      1  to  WS-Top-Sub.
034800*
034900 cc021-Exit.
035000     exit.
035100*
035200 cc022-Scan-One-Car.
035300     if       WS-Used (WS-Scan-Sub)  not =  "Y"
035400     and      WS-Car-Rev (WS-Scan-Sub)  >  WS-Best-Rev
035500              move  WS-Car-Rev (WS-Scan-Sub)  to  WS-Best-Rev
035600              move  WS-Scan-Sub               to  WS-Best-Sub.
035700     add      1  to  WS-Scan-Sub.
035800*
035900 cc022-Exit.
036000     exit.
036100*
036200*    dd010 - revenue-by-day, completed rentals whose completion date
036300*    falls in the control period [From,To] - one table entry per
036400*    distinct date, found by a linear scan of what has been posted
036500*    so far (same rate-table idiom again).
036600*
036700 dd010-Build-Revenue-By-Day.
036800     move     1  to  WS-Rnt-Sub.
036900     perform  dd011-One-Rental-For-Day  thru  dd011-Exit
037000              until  WS-Rnt-Sub  >  LK-Rental-Count.
037100*
037200 dd010-Exit.
037300     exit.
037400*
037500 dd011-One-Rental-For-Day.
037600     if       RNT-Tab-Status (WS-Rnt-Sub)  =  "C"
037700              move  RNT-Tab-Act-End-Date (WS-Rnt-Sub)  to
037800                    WS-Completion-Date
037900              if    WS-Completion-Date  =  zero
038000                    move  RNT-Tab-Exp-End-Date (WS-Rnt-Sub)  to
038100                          WS-Completion-Date
038200              end-if
038300              if    WS-Completion-Date  not <  CR-Rpt-From-Date
038400              and   WS-Completion-Date  not >  CR-Rpt-To-Date
038500                    perform  dd012-Post-One-Day
038600              end-if.
038700     add      1  to  WS-Rnt-Sub.
038800*
038900 dd011-Exit.
039000     exit.
039100*
039200 dd012-Post-One-Day.
039300     move     "N"  to  WS-Found.
039400     move     1    to  WS-Scan-Sub.
039500     perform  dd013-Scan-One-Day  thru  dd013-Exit
039600              until  WS-Scan-Sub  >  WS-RevDay-Count
039700              or     WS-Found  =  "Y".
039800     if       WS-Found  =  "Y"
039900              add   RNT-Tab-Total-Cost (WS-Rnt-Sub)  to
040000                    WS-RevDay-Amt (WS-Fnd-Sub)
040100     else
040200              add   1  to  WS-RevDay-Count
040300              move  WS-Completion-Date  to
040400                    WS-RevDay-Date (WS-RevDay-Count)
040500              move  RNT-Tab-Total-Cost (WS-Rnt-Sub)  to
040600                    WS-RevDay-Amt (WS-RevDay-Count).
040700*
040800 dd012-Exit.
040900     exit.
041000*
041100 dd013-Scan-One-Day.
041200     if       WS-RevDay-Date (WS-Scan-Sub)  =  WS-Completion-Date
041300              move  "Y"         to  WS-Found
041400              move  WS-Scan-Sub  to  WS-Fnd-Sub
041500     else
041600              add   1  to  WS-Scan-Sub.
041700*
041800 dd013-Exit.
041900     exit.
042000*
042100*    dd020 - ascending bubble sort on date, table is small enough
042200*    (one entry per closing day in the period) that a simple
042300*    repeated-pass sort is no burden.
042400*
042500 dd020-Sort-Revenue-By-Day.
042600     move     "Y"  to  WS-Swapped.
042700     perform  dd021-One-Bubble-Pass  thru  dd021-Exit
042800              until  WS-Swapped  =  "N".
042900*
043000 dd020-Exit.
043100     exit.
043200*
043300 dd021-One-Bubble-Pass.
043400     move     "N"  to  WS-Swapped.
043500     move     1    to  WS-Scan-Sub.
043600     perform  dd022-Compare-Adjacent  thru  dd022-Exit
043700              until  WS-Scan-Sub  >=  WS-RevDay-Count.
043800*
043900 dd021-Exit.
044000     exit.
044100*
044200 dd022-Compare-Adjacent.
044300     if       WS-RevDay-Date (WS-Scan-Sub)  >
044400              WS-RevDay-Date (WS-Scan-Sub + 1)
044500              move  WS-RevDay-Date (WS-Scan-Sub)      to  WS-Swap-Date
044600              move  WS-RevDay-Amt  (WS-Scan-Sub)       to  WS-Swap-Amt
044700              move  WS-RevDay-Date (WS-Scan-Sub + 1)    to
044800                    WS-RevDay-Date (WS-Scan-Sub)
044900              move  WS-RevDay-Amt  (WS-Scan-Sub + 1)     to
045000                    WS-RevDay-Amt (WS-Scan-Sub)
045100              move  WS-Swap-Date  to  WS-RevDay-Date (WS-Scan-Sub + 1)
045200              move  WS-Swap-Amt   to  WS-RevDay-Amt  (WS-Scan-Sub + 1)
045300              move  "Y"  to  WS-Swapped.
045400     add      1  to  WS-Scan-Sub.
045500*
045600 dd022-Exit.
045700     exit.
045800*
045900 dd030-Sum-Revenue-By-Day.
046000     move     zero  to  WS-RevDay-Total.
046100     move     1     to  WS-Scan-Sub.
046200     perform  dd031-Add-One-Day  thru  dd031-Exit
046300              until  WS-Scan-Sub  >  WS-RevDay-Count.
046400*
046500 dd030-Exit.
046600     exit.
046700*
046800 dd031-Add-One-Day.
046900     add      WS-RevDay-Amt (WS-Scan-Sub)  to  WS-RevDay-Total.
047000     add      1  to  WS-Scan-Sub.
047100*
047200 dd031-Exit.
047300     exit.
047400*
047500*    gg paragraphs print sections 4/5/7 - same wscrline buffer and
047600*    STRING style CRBATCH used for sections 1-3.
047700*
047800 gg040-Write-Section4.
047900     move     spaces  to  CR-Print-Line.
048000     move     "SECTION 4 - RENTAL STATISTICS"  to  CR-Line-Text.
048100     write    FD-Report-Record  from  CR-Print-Line.
048200*
048300     move     LK-Rental-Count  to  CR-Line-Count.
048400     move     spaces  to  CR-Print-Line.
048500     string   "  TOTAL RENTALS . . . . . . "  delimited size
048600              CR-Line-Count                    delimited size
048700                       into  CR-Line-Text.
048800     write    FD-Report-Record  from  CR-Print-Line.
048900*
049000     move     WS-Active-Count  to  CR-Line-Count.
049100     move     spaces  to  CR-Print-Line.
049200     string   "  ACTIVE RENTALS  . . . . . ."  delimited size
049300              CR-Line-Count                     delimited size
049400                       into  CR-Line-Text.
049500     write    FD-Report-Record  from  CR-Print-Line.
049600*
049700     move     WS-Completed-Count  to  CR-Line-Count.
049800     move     spaces  to  CR-Print-Line.
049900     string   "  COMPLETED RENTALS . . . . ."  delimited size
050000              CR-Line-Count                      delimited size
050100                       into  CR-Line-Text.
050200     write    FD-Report-Record  from  CR-Print-Line.
050300*
050400     move     WS-Overdue-Count  to  CR-Line-Count.
050500     move     spaces  to  CR-Print-Line.
050600     string   "  OVERDUE RENTALS . . . . . ."  delimited size
050700              CR-Line-Count                     delimited size
050800                       into  CR-Line-Text.
050900     write    FD-Report-Record  from  CR-Print-Line.
051000*
051100     move     WS-Total-Revenue  to  CR-Line-Amount.
051200     move     spaces  to  CR-Print-Line.
051300     string   "  TOTAL REVENUE  . . . . . . "  delimited size
051400              CR-Line-Amount                    delimited size
051500                       into  CR-Line-Text.
051600     write    FD-Report-Record  from  CR-Print-Line.
051700*
051800     move     LK-Total-Fines-Run  to  CR-Line-Amount.
051900     move     spaces  to  CR-Print-Line.
052000     string   "  TOTAL FINES  . . . . . . . "  delimited size
052100              CR-Line-Amount                    delimited size
052200                       into  CR-Line-Text.
052300     write    FD-Report-Record  from  CR-Print-Line.
052400*
052500     move     WS-Avg-Cost  to  CR-Line-Amount.
052600     move     spaces  to  CR-Print-Line.
052700     string   "  AVERAGE RENTAL COST  . . . "  delimited size
052800              CR-Line-Amount                    delimited size
052900                       into  CR-Line-Text.
053000     write    FD-Report-Record  from  CR-Print-Line.
053100     move     spaces  to  CR-Print-Line.
053200     write    FD-Report-Record  from  CR-Print-Line.
053300*
053400 gg040-Exit.
053500     exit.
053600*
053700 gg050-Write-Section5.
053800     move     spaces  to  CR-Print-Line.
053900     move     "SECTION 5 - DASHBOARD"  to  CR-Line-Text.
054000     write    FD-Report-Record  from  CR-Print-Line.
054100*
054200     move     LK-Car-Count  to  CR-Line-Count.
054300     move     spaces  to  CR-Print-Line.
054400     string   "  TOTAL CARS  . . . . . . . ."  delimited size
054500              CR-Line-Count                     delimited size
054600                       into  CR-Line-Text.
054700     write    FD-Report-Record  from  CR-Print-Line.
054800*
054900     move     WS-Available-Cars  to  CR-Line-Count.
055000     move     spaces  to  CR-Print-Line.
055100     string   "  AVAILABLE CARS  . . . . . ."  delimited size
055200              CR-Line-Count                     delimited size
055300                       into  CR-Line-Text.
055400     write    FD-Report-Record  from  CR-Print-Line.
055500*
055600     move     LK-Client-Count  to  CR-Line-Count.
055700     move     spaces  to  CR-Print-Line.
055800     string   "  TOTAL CLIENTS . . . . . . ."  delimited size
055900              CR-Line-Count                     delimited size
056000                       into  CR-Line-Text.
056100     write    FD-Report-Record  from  CR-Print-Line.
056200*
056300     move     LK-Total-Deposits-Run  to  CR-Line-Amount.
056400     move     spaces  to  CR-Print-Line.
056500     string   "  TOTAL DEPOSITS  . . . . . ."  delimited size
056600              CR-Line-Amount                    delimited size
056700                       into  CR-Line-Text.
056800     write    FD-Report-Record  from  CR-Print-Line.
056900*
057000     move     WS-Monthly-Revenue  to  CR-Line-Amount.
057100     move     spaces  to  CR-Print-Line.
057200     string   "  MONTHLY REVENUE . . . . . ."  delimited size
057300              CR-Line-Amount                    delimited size
057400                       into  CR-Line-Text.
057500     write    FD-Report-Record  from  CR-Print-Line.
057600*
057700     move     WS-Total-Revenue  to  CR-Line-Amount.
057800     move     spaces  to  CR-Print-Line.
057900     string   "  TOTAL REVENUE . . . . . . ."  delimited size
058000              CR-Line-Amount                    delimited size
058100                       into  CR-Line-Text.
058200     write    FD-Report-Record  from  CR-Print-Line.
058300     move     spaces  to  CR-Print-Line.
058400     write    FD-Report-Record  from  CR-Print-Line.
058500*
058600     move     spaces  to  CR-Print-Line.
058700     move     "  TOP 5 CARS BY REVENUE"  to  CR-Line-Text.
058800     write    FD-Report-Record  from  CR-Print-Line.
058900*
059000     move     1  to  WS-Top-Sub.
059100     perform  gg051-Write-Top5-Line  thru  gg051-Exit
059200              until  WS-Top-Sub  >  5.
059300     move     spaces  to  CR-Print-Line.
059400     write    FD-Report-Record  from  CR-Print-Line.
059500*
059600 gg050-Exit.
059700     exit.
059800*
059900 gg051-Write-Top5-Line.
060000     move     WS-Top5-Revenue (WS-Top-Sub)  to  CR-Line-Amount.
060100     move     spaces  to  CR-Print-Line.
060200     string   "    "                          delimited size
060300              WS-Top5-Brand (WS-Top-Sub)       delimited size
060400              " "                                delimited size
060500              WS-Top5-Model (WS-Top-Sub)         delimited size
060600              "  "                                delimited size
060700              CR-Line-Amount                       delimited size
060800                       into  CR-Line-Text.
060900     write    FD-Report-Record  from  CR-Print-Line.
061000     add      1  to  WS-Top-Sub.
061100*
061200 gg051-Exit.
061300     exit.
061400*
061500 gg070-Write-Section7.
061600     move     spaces  to  CR-Print-Line.
061700     move     "SECTION 7 - REVENUE BY DAY"  to  CR-Line-Text.
061800     write    FD-Report-Record  from  CR-Print-Line.
061900*
062000     move     1  to  WS-Scan-Sub.
062100     perform  gg071-Write-One-Day  thru  gg071-Exit
062200              until  WS-Scan-Sub  >  WS-RevDay-Count.
062300*
062400     move     WS-RevDay-Total  to  CR-Line-Amount.
062500     move     spaces  to  CR-Print-Line.
062600     string   "  TOTAL . . . . . . . . . . ."  delimited size
062700              CR-Line-Amount                    delimited size
062800                       into  CR-Line-Text.
062900     write    FD-Report-Record  from  CR-Print-Line.
063000*
063100 gg070-Exit.
063200     exit.
063300*
063400 gg071-Write-One-Day.
063500     move     WS-RevDay-Date (WS-Scan-Sub)  to  CR-Line-Date.
063600     move     WS-RevDay-Amt  (WS-Scan-Sub)  to  CR-Line-Amount.
063700     move     spaces  to  CR-Print-Line.
063800     string   "  "                delimited size
063900              CR-Line-Date          delimited size
064000              "  "                   delimited size
064100              CR-Line-Amount           delimited size
064200                       into  CR-Line-Text.
064300     write    FD-Report-Record  from  CR-Print-Line.
064400     add      1  to  WS-Scan-Sub.
064500*
064600 gg071-Exit.
064700     exit.
064800*
064900 Main-Exit.
065000     exit     program.
