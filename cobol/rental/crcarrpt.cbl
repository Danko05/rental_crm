000100****************************************************************
000200*                                                                *
000300*        C A R   F I N A N C I A L   A N D   O C C U P A N C Y  *
000400*                         R E P O R T                           *
000500*                                                                *
000600****************************************************************
000700*
000800 identification          division.
000900*===============================
001000*
001100     program-id.        crcarrpt.
001200*
001300     author.            V B Coen FBCS, FIDM, FIDPM.
001400*
001500     installation.      Applewood Computers - Car Rental Division.
001600*
001700     date-written.      27/06/1985.
001800*
001900     date-compiled.
002000*
002100     security.          Unclassified.
002200*
002300*    Remarks.           Builds report section 6 - one line per fleet
002400*                       car with its completed-rental revenue, fines,
002500*                       net revenue, average duration and trailing
002600*                       90-day occupancy rate, sorted by occupancy
002700*                       descending, with a fleet totals line.  Fine
002800*                       amounts are not re-read from the FINES file -
002900*                       each completed rental already carries its own
003000*                       damage level/late days, so the fine is simply
003100*                       recomputed through CRFINE, the same routine
003200*                       that produced it originally.
003300*
003400*    Called Modules.    CRFINE - recompute fine for one completed
003500*                       rental, car by car.
003600*
003700*    Files used.        REPORT   - appended, section 6.
003800*
003900* Changes:
004000* 27/06/85 vbc - 1.0.00 Created.
004100* 14/02/89 vbc -    .01 Net revenue line added, was revenue/fines
004200*                       shown separately with no subtotal.
004300* 30/01/95 vbc -    .02 Occupancy window confirmed trailing 90 days
004400*                       ending at the run date, not the report-to
004500*                       date - PY007.
004600* 19/05/99 vbc -    .03 Y2K review - window start computed by plain
004700*                       subtraction on the CCYYMMDD value, same as
004800*                       the rest of this suite, no change needed. CR-0400
004900* 09/08/01 jds -    .04 CR-0400 above was wrong - plain CCYYMMDD
005000*                       subtraction does not give a real day count
005100*                       once the window crosses a month end, and a
005200*                       90-day window always crosses at least two.
005300*                       bb005/cc040/cc050 now convert through
005400*                       FUNCTION INTEGER-OF-DATE before subtracting,
005500*                       same as MAPS04; window-start rebuilt with
005600*                       FUNCTION DATE-OF-INTEGER.  The ordering
005700*                       tests elsewhere in cc050 compare CCYYMMDD
005800*                       values directly, which is fine - only the
005900*                       actual day-count arithmetic was wrong.     CR-0443
006000*
006100 environment             division.
006200*===============================
006300*
006400 configuration           section.
006500 special-names.
006600     class  CR-Numeric-Class  is  "0" thru "9".
006700     C01    is  TOP-OF-FORM.
006800*
006900 input-output            section.
007000 file-control.
007100     select  Report-File      assign       "REPORT"
007200                               organization line sequential
007300                               status       WS-Report-Status.
007400*
007500 data                    division.
007600*===============================
007700*
007800 file section.
007900*------------
008000*
008100 fd  Report-File.
008200 01  FD-Report-Record          pic x(132).
008300*
008400 working-storage section.
008500*----------------------
008600*
008700 77  Prog-Name               pic x(17) value "CRCARRPT(1.0.04)".
008800*
008900 01  WS-File-Status.
009000     03  WS-Report-Status       pic xx.
009100*
009200 01  WS-Subs.
009300     03  WS-Car-Sub               binary-long unsigned.
009400     03  WS-Rnt-Sub                binary-long unsigned.
009500     03  WS-Scan-Sub                 binary-long unsigned.
009600     03  WS-Ord-Sub                    binary-long unsigned.
009700*
009800 01  WS-Work.
009900     03  WS-Window-End           pic 9(8)      comp  value zero.
010000     03  WS-Window-Start         pic 9(8)      comp  value zero.
010100     03  WS-Occ-End              pic 9(8)      comp  value zero.
010200     03  WS-Lo-End                pic 9(8)     comp  value zero.
010300     03  WS-Hi-Start               pic 9(8)    comp  value zero.
010400     03  WS-Occ-Days                binary-long        value zero.
010500     03  WS-Days-This-Rental          binary-long       value zero.
010600     03  WS-Ord-1                       binary-long     value zero.
010700     03  WS-Ord-2                        binary-long    value zero.
010800     03  WS-Swapped                     pic x   value "N".
010900     03  WS-Swap-Ord                      binary-long unsigned.
011000     03  WS-Edit-Avg-Days                   pic zz9.9.
011100     03  filler                             pic x(10).
011200*
011300*    Per-car working stats, same subscript order as CR-Car-Table.
011400*
011500 01  WS-Car-Stats-Table.
011600     03  WS-Car-Stat  occurs 2000 times.
011700         05  WS-Stat-Completed       binary-long unsigned  value zero.
011800         05  WS-Stat-Revenue         pic S9(8)v99  comp-3  value zero.
011900         05  WS-Stat-Fines           pic S9(8)v99  comp-3  value zero.
012000         05  WS-Stat-Net             pic S9(8)v99  comp-3  value zero.
012100         05  WS-Stat-Days-Sum        binary-long           value zero.
012200         05  WS-Stat-Avg-Days        pic 999v9     comp-3  value zero.
012300         05  WS-Stat-Occ-Pct         pic 999v99    comp-3  value zero.
012400*
012500 01  WS-Order-Table.
012600     03  WS-Order     occurs 2000 times  binary-long unsigned.
012700*
012800 01  WS-Fleet-Totals.
012900     03  WS-Fleet-Revenue         pic S9(9)v99  comp-3  value zero.
013000     03  WS-Fleet-Fines           pic S9(9)v99  comp-3  value zero.
013100     03  filler                   pic x(10).
013200*
013300 copy "wscrline.cob".
013400*
013500 linkage section.
013600*--------------
013700*
013800 copy "wscrparm.cob".
013900 copy "wscrtab.cob".
014000 copy "wscrlnk.cob".
014100*
014200 01  LK-Car-Count                binary-long unsigned.
014300 01  LK-Rental-Count             binary-long unsigned.
014400*
014500 procedure division  using  CR-Control-Record
014600                             CR-Car-Table
014700                             LK-Car-Count
014800                             CR-Rental-Table
014900                             LK-Rental-Count.
015000*===================================================================
015100*
015200 aa000-Main.
015300     open     extend  Report-File.
015400     perform  bb005-Set-Occ-Window.
015500     perform  bb010-Build-Car-Stats.
015600     perform  cc010-Build-Order-Table.
015700     perform  cc020-Sort-Order-Descending.
015800     perform  gg060-Write-Section6.
015900     close    Report-File.
016000     go       to  Main-Exit.
016100*
016200*    bb005 - trailing 90-day window ending at the control run date.
016300*    Window-End stays plain CCYYMMDD, good enough for the ordering
016400*    tests in cc050 below; Window-Start is rebuilt through the
016500*    ordinal day number, same as the deposit window in CRFACTRY.  CR-0443
016600*
016700 bb005-Set-Occ-Window.
016800     move     CR-Run-Date  to  WS-Window-End.
016900     compute  WS-Ord-1  =  FUNCTION INTEGER-OF-DATE (WS-Window-End).
017000     compute  WS-Window-Start  =
017100              FUNCTION DATE-OF-INTEGER (WS-Ord-1 - 89).
017200*
017300 bb005-Exit.
017400     exit.
017500*
017600 bb010-Build-Car-Stats.
017700     move     1  to  WS-Car-Sub.
017800     perform  bb011-Build-One-Car  thru  bb011-Exit
017900              until  WS-Car-Sub  >  LK-Car-Count.
018000*
018100 bb010-Exit.
018200     exit.
018300*
018400 bb011-Build-One-Car.
018500     move     1  to  WS-Rnt-Sub.
018600     perform  bb012-Check-One-Rental  thru  bb012-Exit
018700              until  WS-Rnt-Sub  >  LK-Rental-Count.
018800     perform  cc030-Finish-One-Car.
018900     add      1  to  WS-Car-Sub.
019000*
019100 bb011-Exit.
019200     exit.
019300*
019400 bb012-Check-One-Rental.
019500     if       RNT-Tab-Car-Id (WS-Rnt-Sub)  =  CAR-Tab-Id (WS-Car-Sub)
019600              if    RNT-Tab-Status (WS-Rnt-Sub)  =  "C"
019700                    perform  cc040-Accum-Completed
019800              end-if
019900              if    RNT-Tab-Status (WS-Rnt-Sub)  =  "A"
020000              or    RNT-Tab-Status (WS-Rnt-Sub)  =  "C"
020100                    perform  cc050-Accum-Occupancy
020200              end-if.
020300     add      1  to  WS-Rnt-Sub.
020400*
020500 bb012-Exit.
020600     exit.
020700*
020800*    cc040 - completed-rental revenue, fines (recomputed through
020900*    CRFINE from the rental's own deposit/damage/late fields) and
021000*    duration, for the averages built once the car is finished.
021100*
021200 cc040-Accum-Completed.
021300     add      1  to  WS-Stat-Completed (WS-Car-Sub).
021400     add      RNT-Tab-Total-Cost (WS-Rnt-Sub)  to
021500              WS-Stat-Revenue (WS-Car-Sub).
021600     compute  WS-Ord-1  =  FUNCTION INTEGER-OF-DATE
021700              (RNT-Tab-Act-End-Date (WS-Rnt-Sub)).
021800     compute  WS-Ord-2  =  FUNCTION INTEGER-OF-DATE
021900              (RNT-Tab-Start-Date (WS-Rnt-Sub)).
022000     compute  WS-Days-This-Rental  =  WS-Ord-1  -  WS-Ord-2  +  1.
022100     add      WS-Days-This-Rental  to  WS-Stat-Days-Sum (WS-Car-Sub).
022200*
022300     if       RNT-Tab-Damage-Level (WS-Rnt-Sub)  >  zero
022400     or       RNT-Tab-Late-Days (WS-Rnt-Sub)      >  zero
022500              move  RNT-Tab-Deposit (WS-Rnt-Sub)  to  CRN-Deposit
022600              move  RNT-Tab-Damage-Level (WS-Rnt-Sub)
022700                                                to  CRN-Damage-Level
022800              move  RNT-Tab-Late-Days (WS-Rnt-Sub)
022900                                                to  CRN-Late-Days
023000              call  "CRFINE"  using  CRFINE-WS
023100              add   CRN-Total-Fines  to  WS-Stat-Fines (WS-Car-Sub).
023200*
023300 cc040-Exit.
023400     exit.
023500*
023600*    cc050 - trailing-90-day occupancy, overlap on expected end date,
023700*    span measured to actual end date when the rental has closed -
023800*    overlapping rentals may double-count days, preserved as found.
023900*
024000 cc050-Accum-Occupancy.
024100     if       RNT-Tab-Start-Date (WS-Rnt-Sub)  not >  WS-Window-End
024200     and      RNT-Tab-Exp-End-Date (WS-Rnt-Sub)  not <  WS-Window-Start
024300              move  RNT-Tab-Exp-End-Date (WS-Rnt-Sub)  to  WS-Occ-End
024400              if    RNT-Tab-Act-End-Date (WS-Rnt-Sub)  not =  zero
024500                    move  RNT-Tab-Act-End-Date (WS-Rnt-Sub)  to
024600                          WS-Occ-End
024700              end-if
024800              move  WS-Occ-End  to  WS-Lo-End
024900              if    WS-Window-End  <  WS-Lo-End
025000                    move  WS-Window-End  to  WS-Lo-End
025100              end-if
025200              move  RNT-Tab-Start-Date (WS-Rnt-Sub)  to  WS-Hi-Start
025300              if    WS-Window-Start  >  WS-Hi-Start
025400                    move  WS-Window-Start  to  WS-Hi-Start
025500              end-if
025600              compute  WS-Ord-1  =  FUNCTION INTEGER-OF-DATE (WS-Lo-End)
025700              compute  WS-Ord-2  =  FUNCTION INTEGER-OF-DATE (WS-Hi-Start)
025800              compute  WS-Occ-Days  =  WS-Ord-1  -  WS-Ord-2  +  1
025900              if    WS-Occ-Days  not <  zero
026000                    add   WS-Occ-Days  to
026100                          WS-Stat-Occ-Pct (WS-Car-Sub)
026200              end-if.
026300*
026400 cc050-Exit.
026500     exit.
026600*
026700*    WS-Stat-Occ-Pct carries raw occupied days until cc030 below
026800*    turns it into a percentage - same field re-used to save a
026900*    second table, same habit as CRP-Price being re-used across the
027000*    pricing schemes in CRPRICE.
027100*
027200 cc030-Finish-One-Car.
027300     if       WS-Stat-Completed (WS-Car-Sub)  =  zero
027400              move  zero  to  WS-Stat-Avg-Days (WS-Car-Sub)
027500     else
027600              compute  WS-Stat-Avg-Days (WS-Car-Sub)  rounded  =
027700                       WS-Stat-Days-Sum (WS-Car-Sub)  /
027800                       WS-Stat-Completed (WS-Car-Sub).
027900*
028000     subtract WS-Stat-Fines (WS-Car-Sub)  from
028100              WS-Stat-Revenue (WS-Car-Sub)  giving
028200              WS-Stat-Net (WS-Car-Sub).
028300*
028400     compute  WS-Stat-Occ-Pct (WS-Car-Sub)  rounded  =
028500              WS-Stat-Occ-Pct (WS-Car-Sub)  /  90  *  100.
028600*
028700     add      WS-Stat-Revenue (WS-Car-Sub)  to  WS-Fleet-Revenue.
028800     add      WS-Stat-Fines (WS-Car-Sub)    to  WS-Fleet-Fines.
028900*
029000 cc030-Exit.
029100     exit.
029200*
029300 cc010-Build-Order-Table.
029400     move     1  to  WS-Ord-Sub.
029500     perform  cc011-Set-One-Order  thru  cc011-Exit
029600              until  WS-Ord-Sub  >  LK-Car-Count.
029700*
029800 cc010-Exit.
029900     exit.
030000*
030100 cc011-Set-One-Order.
030200     move     WS-Ord-Sub  to  WS-Order (WS-Ord-Sub).
030300     add      1  to  WS-Ord-Sub.
030400*
030500 cc011-Exit.
030600     exit.
030700*
030800*    cc020 - descending bubble sort on occupancy, reordering only
030900*    the index table so the stats/table entries never have to move.
031000*
031100 cc020-Sort-Order-Descending.
031200     move     "Y"  to  WS-Swapped.
031300     perform  cc021-One-Bubble-Pass  thru  cc021-Exit
031400              until  WS-Swapped  =  "N".
031500*
031600 cc020-Exit.
031700     exit.
031800*
031900 cc021-One-Bubble-Pass.
032000     move     "N"  to  WS-Swapped.
032100     move     1    to  WS-Ord-Sub.
032200     perform  cc022-Compare-Adjacent  thru  cc022-Exit
032300              until  WS-Ord-Sub  >=  LK-Car-Count.
032400*
032500 cc021-Exit.
032600     exit.
032700*
032800 cc022-Compare-Adjacent.
032900     if       WS-Stat-Occ-Pct (WS-Order (WS-Ord-Sub))  <
033000              WS-Stat-Occ-Pct (WS-Order (WS-Ord-Sub + 1))
033100              move  WS-Order (WS-Ord-Sub)        to  WS-Swap-Ord
033200              move  WS-Order (WS-Ord-Sub + 1)     to
033300                    WS-Order (WS-Ord-Sub)
033400              move  WS-Swap-Ord  to  WS-Order (WS-Ord-Sub + 1)
033500              move  "Y"  to  WS-Swapped.
033600     add      1  to  WS-Ord-Sub.
033700*
033800 cc022-Exit.
033900     exit.
034000*
034100 gg060-Write-Section6.
034200     move     spaces  to  CR-Print-Line.
034300     move     "SECTION 6 - CAR FINANCIAL AND OCCUPANCY REPORT"  to
034400              CR-Line-Text.
034500     write    FD-Report-Record  from  CR-Print-Line.
034600*
034700     move     1  to  WS-Ord-Sub.
034800     perform  gg061-Write-One-Car  thru  gg061-Exit
034900              until  WS-Ord-Sub  >  LK-Car-Count.
035000*
035100     move     spaces  to  CR-Print-Line.
035200     write    FD-Report-Record  from  CR-Print-Line.
035300     move     WS-Fleet-Revenue  to  CR-Line-Amount.
035400     move     spaces  to  CR-Print-Line.
035500     string   "  FLEET TOTAL REVENUE . . . ."  delimited size
035600              CR-Line-Amount                    delimited size
035700                       into  CR-Line-Text.
035800     write    FD-Report-Record  from  CR-Print-Line.
035900     move     WS-Fleet-Fines  to  CR-Line-Amount.
036000     move     spaces  to  CR-Print-Line.
036100     string   "  FLEET TOTAL FINES . . . . ."  delimited size
036200              CR-Line-Amount                    delimited size
036300                       into  CR-Line-Text.
036400     write    FD-Report-Record  from  CR-Print-Line.
036500*
036600 gg060-Exit.
036700     exit.
036800*
036900 gg061-Write-One-Car.
037000     move     WS-Order (WS-Ord-Sub)  to  WS-Car-Sub.
037100     move     WS-Stat-Occ-Pct (WS-Car-Sub)  to  CR-Line-Pct.
037200     move     spaces  to  CR-Print-Line.
037300     string   "  "                              delimited size
037400              CAR-Tab-Brand (WS-Car-Sub)               delimited size
037500              " "                                     delimited size
037600              CAR-Tab-Model (WS-Car-Sub)                   delimited size
037700              "  OCC% "                                  delimited size
037800              CR-Line-Pct                                 delimited size
037900                       into  CR-Line-Text.
038000     write    FD-Report-Record  from  CR-Print-Line.
038100*
038200     move     WS-Stat-Completed (WS-Car-Sub)  to  CR-Line-Count.
038300     move     WS-Stat-Revenue (WS-Car-Sub)     to  CR-Line-Amount.
038400     move     spaces  to  CR-Print-Line.
038500     string   "    COMPLETED "        delimited size
038600              CR-Line-Count             delimited size
038700              "  REVENUE "                delimited size
038800              CR-Line-Amount                delimited size
038900                       into  CR-Line-Text.
039000     write    FD-Report-Record  from  CR-Print-Line.
039100*
039200     move     WS-Stat-Fines (WS-Car-Sub)  to  CR-Line-Amount.
039300     move     spaces  to  CR-Print-Line.
039400     string   "    FINES "            delimited size
039500              CR-Line-Amount            delimited size
039600                       into  CR-Line-Text.
039700     write    FD-Report-Record  from  CR-Print-Line.
039800*
039900     move     WS-Stat-Net (WS-Car-Sub)  to  CR-Line-Amount.
040000     move     WS-Stat-Avg-Days (WS-Car-Sub)  to  WS-Edit-Avg-Days.
040100     move     spaces  to  CR-Print-Line.
040200     string   "    NET REVENUE "      delimited size
040300              CR-Line-Amount            delimited size
040400              "  AVG DAYS "               delimited size
040500              WS-Edit-Avg-Days             delimited size
040600                       into  CR-Line-Text.
040700     write    FD-Report-Record  from  CR-Print-Line.
040800     add      1  to  WS-Ord-Sub.
040900*
041000 gg061-Exit.
041100     exit.
041200*
041300 Main-Exit.
041400     exit     program.
