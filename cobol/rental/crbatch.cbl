000100****************************************************************
000200*                                                                *
000300*        C A R   R E N T A L   D A I L Y   B A T C H             *
000400*                                                                *
000500****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000     program-id.        crbatch.
001100*
001200*    author.            V B Coen FBCS, FIDM, FIDPM, 15/06/1985.
001300*                       For the Car Rental batch suite.
001400*
001500     installation.      Applewood Computers - Car Rental Division.
001600*
001700     date-written.      15/06/1985.
001800*
001900     date-compiled.
002000*
002100     security.          Unclassified.
002200*
002300*    Remarks.           The daily batch run.  Reads the Control
002400*                       record for the run date and report period,
002500*                       rolls rental status, opens new rentals from
002600*                       the Requests feed, closes returned rentals
002700*                       from the Returns feed, then produces the
002800*                       statistics and reports.
002900*
003000*    Called Modules.    CRFACTRY - validate/price a new request.
003100*                       CRPRICE  - recompute cost on a close.
003200*                       CRFINE   - damage/late fine and refund.
003300*                       CRRPTS   - rental statistics & dashboard.
003400*                       CRCARRPT - per-car financial/occupancy rpt.
003500*
003600*    Files used.        CONTROL (in), CLIENTS (in), CARS (in/out),
003700*                       RENTALS (in/out), REQUESTS (in), RETURNS (in),
003800*                       FINES (out), PAYMENTS (out), REPORT (out).
003900*
004000* Changes:
004100* 15/06/85 vbc - 1.0.00 Created.
004200* 09/09/87 vbc -    .01 Car/Client tables widened to 2000/5000 after
004300*                       the East Region fleet came on stream.
004400* 14/02/92 vbc -    .02 Added overlap check on new requests - PY011,
004500*                       double-booked car slipped through to RENTALS.
004600* 30/11/98 vbc -    .03 Y2K review - all dates carried as 9(8) CCYY
004700*                       binary, Control record likewise - no chg. CR-0397
004800* 19/05/99 vbc -    .04 Old-master/new-master on RENTALS and CARS
004900*                       confirmed correct for year 2000 rollover runs.
005000* 19/09/01 jds -    .05 gg020/gg030 were one field short of spec - the
005100*                       deposit line on an accepted request, and the
005200*                       fine/refund fields on a closed one, were never
005300*                       strung onto the report - added all four.  CR-0423
005400*
005500 environment             division.
005600*===============================
005700*
005800 configuration           section.
005900 special-names.
006000     class  CR-Numeric-Class  is  "0" thru "9".
006100     C01    is  TOP-OF-FORM.
006200*
006300 input-output            section.
006400 file-control.
006500     select  Control-File     assign       "CONTROL"
006600                               organization line sequential
006700                               status       WS-Control-Status.
006800*
006900     select  Client-File      assign       "CLIENTS"
007000                               organization line sequential
007100                               status       WS-Client-Status.
007200*
007300     select  Cars-Old         assign       "CARS"
007400                               organization line sequential
007500                               status       WS-Cars-Old-Status.
007600*
007700     select  Cars-New         assign       "CARS.NEW"
007800                               organization line sequential
007900                               status       WS-Cars-New-Status.
008000*
008100     select  Rentals-Old      assign       "RENTALS"
008200                               organization line sequential
008300                               status       WS-Rentals-Old-Status.
008400*
008500     select  Rentals-New      assign       "RENTALS.NEW"
008600                               organization line sequential
008700                               status       WS-Rentals-New-Status.
008800*
008900     select  Requests-File    assign       "REQUESTS"
009000                               organization line sequential
009100                               status       WS-Requests-Status.
009200*
009300     select  Returns-File     assign       "RETURNS"
009400                               organization line sequential
009500                               status       WS-Returns-Status.
009600*
009700     select  Fines-File       assign       "FINES"
009800                               organization line sequential
009900                               status       WS-Fines-Status.
010000*
010100     select  Payments-File    assign       "PAYMENTS"
010200                               organization line sequential
010300                               status       WS-Payments-Status.
010400*
010500     select  Report-File      assign       "REPORT"
010600                               organization line sequential
010700                               status       WS-Report-Status.
010800*
010900 data                    division.
011000*===============================
011100*
011200 file section.
011300*------------
011400*
011500 fd  Control-File.
011600 01  FD-Control-Record         pic x(24).
011700*
011800 fd  Client-File.
011900 copy "wscrcli.cob"
012000      replacing  ==CLI-Record==  by  ==FD-Client-Record==.
012100*
012200*    Cars-Old/Cars-New carry the same wscrcar.cob layout open on two
012300*    handles at once (old-master/new-master rewrite), so the field
012400*    names get an O/N tag apiece - otherwise Car-Id etc. would be
012500*    declared twice over and every reference to it would be flagged
012600*    an ambiguous data-name at compile time.
012700*
012800 fd  Cars-Old.
012900 copy "wscrcar.cob"
013000      replacing  ==CAR-Record==      by  ==FD-Cars-Old-Record==
013100                 ==Car-Id==          by  ==CarO-Id==
013200                 ==Car-Brand==       by  ==CarO-Brand==
013300                 ==Car-Model==       by  ==CarO-Model==
013400                 ==Car-Type==        by  ==CarO-Type==
013500                 ==Car-Year==        by  ==CarO-Year==
013600                 ==Car-Daily-Price== by  ==CarO-Daily-Price==
013700                 ==Car-Status==      by  ==CarO-Status==.
013800*
013900 fd  Cars-New.
014000 copy "wscrcar.cob"
014100      replacing  ==CAR-Record==      by  ==FD-Cars-New-Record==
014200                 ==Car-Id==          by  ==CarN-Id==
014300                 ==Car-Brand==       by  ==CarN-Brand==
014400                 ==Car-Model==       by  ==CarN-Model==
014500                 ==Car-Type==        by  ==CarN-Type==
014600                 ==Car-Year==        by  ==CarN-Year==
014700                 ==Car-Daily-Price== by  ==CarN-Daily-Price==
014800                 ==Car-Status==      by  ==CarN-Status==.
014900*
015000*    Same reasoning for Rentals-Old/Rentals-New below.
015100*
015200 fd  Rentals-Old.
015300 copy "wscrrnt.cob"
015400      replacing  ==RNT-Record==         by  ==FD-Rentals-Old-Record==
015500                 ==Rent-Id==             by  ==RntO-Id==
015600                 ==Rent-Client-Id==      by  ==RntO-Client-Id==
015700                 ==Rent-Car-Id==         by  ==RntO-Car-Id==
015800                 ==Rent-Start-Date==     by  ==RntO-Start-Date==
015900                 ==Rent-Exp-End-Date==   by  ==RntO-Exp-End-Date==
016000                 ==Rent-Act-End-Date==   by  ==RntO-Act-End-Date==
016100                 ==Rent-Deposit==        by  ==RntO-Deposit==
016200                 ==Rent-Daily-Cost==     by  ==RntO-Daily-Cost==
016300                 ==Rent-Total-Cost==     by  ==RntO-Total-Cost==
016400                 ==Rent-Status==         by  ==RntO-Status==
016500                 ==Rent-Damage-Level==   by  ==RntO-Damage-Level==
016600                 ==Rent-Late-Days==      by  ==RntO-Late-Days==.
016700*
016800 fd  Rentals-New.
016900 copy "wscrrnt.cob"
017000      replacing  ==RNT-Record==         by  ==FD-Rentals-New-Record==
017100                 ==Rent-Id==             by  ==RntN-Id==
017200                 ==Rent-Client-Id==      by  ==RntN-Client-Id==
017300                 ==Rent-Car-Id==         by  ==RntN-Car-Id==
017400                 ==Rent-Start-Date==     by  ==RntN-Start-Date==
017500                 ==Rent-Exp-End-Date==   by  ==RntN-Exp-End-Date==
017600                 ==Rent-Act-End-Date==   by  ==RntN-Act-End-Date==
017700                 ==Rent-Deposit==        by  ==RntN-Deposit==
017800                 ==Rent-Daily-Cost==     by  ==RntN-Daily-Cost==
017900                 ==Rent-Total-Cost==     by  ==RntN-Total-Cost==
018000                 ==Rent-Status==         by  ==RntN-Status==
018100                 ==Rent-Damage-Level==   by  ==RntN-Damage-Level==
018200                 ==Rent-Late-Days==      by  ==RntN-Late-Days==.
018300*
018400 fd  Requests-File.
018500 01  FD-Request-Record         pic x(29).
018600*
018700 fd  Returns-File.
018800 01  FD-Return-Record          pic x(19).
018900*
019000 fd  Fines-File.
019100 01  FD-Fine-Record            pic x(47).
019200*
019300 fd  Payments-File.
019400 01  FD-Payment-Record         pic x(17).
019500*
019600 fd  Report-File.
019700 01  FD-Report-Record          pic x(132).
019800*
019900 working-storage section.
020000*----------------------
020100*
020200 77  Prog-Name               pic x(17) value "CRBATCH (1.0.05)".
020300*
020400 01  WS-File-Status.
020500     03  WS-Control-Status      pic xx.
020600     03  WS-Client-Status       pic xx.
020700     03  WS-Cars-Old-Status     pic xx.
020800     03  WS-Cars-New-Status     pic xx.
020900     03  WS-Rentals-Old-Status  pic xx.
021000     03  WS-Rentals-New-Status  pic xx.
021100     03  WS-Requests-Status     pic xx.
021200     03  WS-Returns-Status      pic xx.
021300     03  WS-Fines-Status        pic xx.
021400     03  WS-Payments-Status     pic xx.
021500     03  WS-Report-Status       pic xx.
021600*
021700 01  WS-Eof-Flags.
021800     03  WS-Client-Eof          pic x     value "N".
021900     03  WS-Cars-Old-Eof        pic x     value "N".
022000     03  WS-Rentals-Old-Eof     pic x     value "N".
022100     03  WS-Requests-Eof        pic x     value "N".
022200     03  WS-Returns-Eof         pic x     value "N".
022300*
022400 01  WS-Subs.
022500     03  WS-Car-Sub              binary-long unsigned.
022600     03  WS-Cli-Sub               binary-long unsigned.
022700     03  WS-Rnt-Sub               binary-long unsigned.
022800     03  WS-Fnd-Sub                binary-long unsigned.
022900*
023000*    In-memory master tables, loaded once at start of run and
023100*    searched linearly - small enough fleets/books that an index
023200*    or SORT step was never justified, same reasoning as the rate
023300*    tables in CRPRICE.  Shared with CRRPTS/CRCARRPT via wscrtab so
023400*    the statistics/report programs get the same layout on their
023500*    LINKAGE side.
023600*
023700 copy "wscrtab.cob".
023800*
023900 01  WS-Counts.
024000     03  WS-Car-Count             binary-long unsigned  value zero.
024100     03  WS-Client-Count          binary-long unsigned  value zero.
024200     03  WS-Rental-Count          binary-long unsigned  value zero.
024300     03  WS-Rolled-Pend-Act       binary-long unsigned  value zero.
024400     03  WS-Rolled-Act-Over       binary-long unsigned  value zero.
024500     03  WS-Req-Accepted          binary-long unsigned  value zero.
024600     03  WS-Req-Rejected          binary-long unsigned  value zero.
024700     03  WS-Ret-Closed            binary-long unsigned  value zero.
024800     03  WS-Next-Rental-Id        binary-long unsigned  value zero.
024900     03  WS-Total-Fines-Run       pic S9(9)v99  comp-3  value zero.
025000     03  WS-Total-Deposits-Run    pic S9(9)v99  comp-3  value zero.
025100*
025200 01  WS-Work.
025300     03  WS-Days                   binary-long.
025400     03  WS-Dep-End                pic 9(8)      comp.
025500     03  WS-Found                  pic x         value "N".
025600     03  WS-Overlap                pic x         value "N".
025700*
025800 copy "wscrparm.cob".
025900*
026000 copy "wscrreq.cob".
026100 copy "wscrret.cob".
026200 copy "wscrfin.cob".
026300 copy "wscrpay.cob".
026400*
026500*    Borrowed linkage areas for the CALLs to CRPRICE/CRFACTRY/CRFINE
026600*    below - same copybook the three subprograms themselves use.
026700*
026800 copy "wscrlnk.cob".
026900 copy "wscrline.cob".
027000*
027100 procedure division.
027200*==================
027300*
027400 aa000-Main.
027500     perform  bb010-Open-Files.
027600     perform  bb020-Read-Control.
027700     perform  bb030-Load-Client-Table.
027800     perform  bb040-Load-Car-Table.
027900     perform  bb050-Load-Rental-Table.
028000*
028100     perform  gg001-Write-Heading.
028200     perform  cc010-Roll-Rental-Status.
028300     perform  gg010-Write-Section1.
028400     perform  dd010-Open-New-Rentals.
028500     perform  gg015-Write-Section3-Heading.
028600     perform  ee010-Close-Returned-Rentals.
028700     perform  ff010-Rewrite-Masters.
028800     close    Report-File  Fines-File.
028900*
029000     call     "CRRPTS"    using  CR-Control-Record
029100                                  CR-Rental-Table
029200                                  WS-Rental-Count
029300                                  CR-Car-Table
029400                                  WS-Car-Count
029500                                  WS-Client-Count
029600                                  WS-Rolled-Pend-Act
029700                                  WS-Rolled-Act-Over
029800                                  WS-Req-Accepted
029900                                  WS-Req-Rejected
030000                                  WS-Ret-Closed
030100                                  WS-Total-Fines-Run
030200                                  WS-Total-Deposits-Run.
030300*
030400     call     "CRCARRPT"  using  CR-Control-Record
030500                                  CR-Car-Table
030600                                  WS-Car-Count
030700                                  CR-Rental-Table
030800                                  WS-Rental-Count.
030900*
031000     perform  zz010-Close-Files.
031100     stop     run.
031200*
031300 bb010-Open-Files.
031400     open     input  Control-File  Client-File  Cars-Old
031500                      Rentals-Old  Requests-File  Returns-File.
031600     open     output Cars-New  Rentals-New  Fines-File
031700                      Payments-File  Report-File.
031800*
031900 bb010-Exit.
032000     exit.
032100*
032200 bb020-Read-Control.
032300     read     Control-File  into  CR-Control-Record
032400              at end  display  "CRBATCH - no control record, aborting"
032500                      stop  run.
032600     move     CR-Run-Date      to  CR-Run-Date9.
032700     move     CR-Rpt-From-Date to  CR-Rpt-From9.
032800     move     CR-Rpt-To-Date   to  CR-Rpt-To9.
032900*
033000 bb020-Exit.
033100     exit.
033200*
033300*    bb030 through bb050 load the three master files into the in-
033400*    memory tables, sorted-by-id on disk already so the search
033500*    paragraphs below can assume ascending key order.
033600*
033700 bb030-Load-Client-Table.
033800     move     zero  to  WS-Client-Count.
033900     perform  bb031-Read-Client  thru  bb031-Exit
034000              until  WS-Client-Eof = "Y".
034100*
034200 bb030-Exit.
034300     exit.
034400*
034500 bb031-Read-Client.
034600     read     Client-File  into  CLI-Tab (WS-Client-Count + 1)
034700              at end  move  "Y"  to  WS-Client-Eof
034800                       go  to  bb031-Exit.
034900     add      1  to  WS-Client-Count.
035000*
035100 bb031-Exit.
035200     exit.
035300*
035400 bb040-Load-Car-Table.
035500     move     zero  to  WS-Car-Count.
035600     perform  bb041-Read-Car  thru  bb041-Exit
035700              until  WS-Cars-Old-Eof = "Y".
035800*
035900 bb040-Exit.
036000     exit.
036100*
036200 bb041-Read-Car.
036300     read     Cars-Old
036400              at end  move  "Y"  to  WS-Cars-Old-Eof
036500                       go  to  bb041-Exit.
036600     add      1  to  WS-Car-Count.
036700*
036800*    CarO-Daily-Price comes off the file zoned DISPLAY, see wscrcar.
036900*    Field-by-field, not a READ INTO, so it packs down correctly -
037000*    a group MOVE across mismatched USAGE just copies raw bytes.
037100*
037200     move     CarO-Id            to  CAR-Tab-Id (WS-Car-Count).
037300     move     CarO-Brand         to  CAR-Tab-Brand (WS-Car-Count).
037400     move     CarO-Model         to  CAR-Tab-Model (WS-Car-Count).
037500     move     CarO-Type          to  CAR-Tab-Type (WS-Car-Count).
037600     move     CarO-Year          to  CAR-Tab-Year (WS-Car-Count).
037700     move     CarO-Daily-Price   to  CAR-Tab-Daily-Price (WS-Car-Count).
037800     move     CarO-Status        to  CAR-Tab-Status (WS-Car-Count).
037900*
038000 bb041-Exit.
038100     exit.
038200*
038300 bb050-Load-Rental-Table.
038400     move     zero  to  WS-Rental-Count.
038500     perform  bb051-Read-Rental  thru  bb051-Exit
038600              until  WS-Rentals-Old-Eof = "Y".
038700*
038800 bb050-Exit.
038900     exit.
039000*
039100 bb051-Read-Rental.
039200     read     Rentals-Old
039300              at end  move  "Y"  to  WS-Rentals-Old-Eof
039400                       go  to  bb051-Exit.
039500     add      1  to  WS-Rental-Count.
039600*
039700*    RntO-Deposit/RntO-Daily-Cost/RntO-Total-Cost come off the file
039800*    zoned DISPLAY, see wscrrnt.  Field-by-field, not a READ INTO,
039900*    same reasoning as the car table above.
040000*
040100     move     RntO-Id            to  RNT-Tab-Id (WS-Rental-Count).
040200     move     RntO-Client-Id     to  RNT-Tab-Client-Id (WS-Rental-Count).
040300     move     RntO-Car-Id        to  RNT-Tab-Car-Id (WS-Rental-Count).
040400     move     RntO-Start-Date    to
040500              RNT-Tab-Start-Date (WS-Rental-Count).
040600     move     RntO-Exp-End-Date  to
040700              RNT-Tab-Exp-End-Date (WS-Rental-Count).
040800     move     RntO-Act-End-Date  to
040900              RNT-Tab-Act-End-Date (WS-Rental-Count).
041000     move     RntO-Deposit       to  RNT-Tab-Deposit (WS-Rental-Count).
041100     move     RntO-Daily-Cost    to
041200              RNT-Tab-Daily-Cost (WS-Rental-Count).
041300     move     RntO-Total-Cost    to
041400              RNT-Tab-Total-Cost (WS-Rental-Count).
041500     move     RntO-Status        to  RNT-Tab-Status (WS-Rental-Count).
041600     move     RntO-Damage-Level  to
041700              RNT-Tab-Damage-Level (WS-Rental-Count).
041800     move     RntO-Late-Days     to
041900              RNT-Tab-Late-Days (WS-Rental-Count).
042000*
042100     if       RNT-Tab-Id (WS-Rental-Count) > WS-Next-Rental-Id
042200              move  RNT-Tab-Id (WS-Rental-Count)
042300                                      to  WS-Next-Rental-Id.
042400*
042500 bb051-Exit.
042600     exit.
042700*
042800*    cc010 - step 1, daily status roll.  Pending due to start rolls
042900*    to Active; Active past its expected end rolls to Overdue.
043000*
043100 cc010-Roll-Rental-Status.
043200     move     zero  to  WS-Rolled-Pend-Act  WS-Rolled-Act-Over.
043300     move     1     to  WS-Rnt-Sub.
043400     perform  cc011-Roll-One-Rental  thru  cc011-Exit
043500              until  WS-Rnt-Sub > WS-Rental-Count.
043600*
043700 cc010-Exit.
043800     exit.
043900*
044000 cc011-Roll-One-Rental.
044100     if       RNT-Tab-Status (WS-Rnt-Sub) = "P"
044200     and      RNT-Tab-Start-Date (WS-Rnt-Sub)
044300                       not >  CR-Run-Date
044400              move  "A"  to  RNT-Tab-Status (WS-Rnt-Sub)
044500              add   1    to  WS-Rolled-Pend-Act
044600     else
044700     if       RNT-Tab-Status (WS-Rnt-Sub) = "A"
044800     and      RNT-Tab-Exp-End-Date (WS-Rnt-Sub)
044900                       <  CR-Run-Date
045000              move  "O"  to  RNT-Tab-Status (WS-Rnt-Sub)
045100              add   1    to  WS-Rolled-Act-Over.
045200     add      1  to  WS-Rnt-Sub.
045300*
045400 cc011-Exit.
045500     exit.
045600*
045700*    dd010 - step 2, open new rentals from the Requests feed.
045800*
045900 dd010-Open-New-Rentals.
046000     move     zero  to  WS-Req-Accepted  WS-Req-Rejected.
046100     perform  dd011-Read-Request  thru  dd011-Exit
046200              until  WS-Requests-Eof = "Y".
046300*
046400 dd010-Exit.
046500     exit.
046600*
046700 dd011-Read-Request.
046800     read     Requests-File  into  REQ-Record
046900              at end  move  "Y"  to  WS-Requests-Eof
047000                       go  to  dd011-Exit.
047100     perform  dd020-Process-One-Request.
047200*
047300 dd011-Exit.
047400     exit.
047500*
047600 dd020-Process-One-Request.
047700     move     zero  to  CRF-Reject-Code.
047800     move     spaces to CRF-Reject-Reason.
047900*
048000     perform  dd030-Find-Car.
048100     if       WS-Found = "N"
048200              move  1  to  CRF-Reject-Code
048300              move  "Car not found" to CRF-Reject-Reason
048400              go  to  dd020-Report-Result.
048500*
048600     perform  dd040-Find-Client.
048700     if       WS-Found = "N"
048800              move  1  to  CRF-Reject-Code
048900              move  "Client not found" to CRF-Reject-Reason
049000              go  to  dd020-Report-Result.
049100*
049200     perform  dd050-Check-Overlap.
049300     if       WS-Overlap = "Y"
049400              move  4  to  CRF-Reject-Code
049500              move  "Car not available for requested dates"
049600                          to  CRF-Reject-Reason
049700              go  to  dd020-Report-Result.
049800*
049900     move     CAR-Tab-Status (WS-Car-Sub)  to  CRF-Car-Status.
050000     move     CAR-Tab-Daily-Price (WS-Car-Sub)
050100                                 to  CRF-Car-Daily-Price.
050200     move     CAR-Tab-Year (WS-Car-Sub)    to  CRF-Car-Year.
050300     move     REQ-Start-Date               to  CRF-Req-Start-Date.
050400     move     REQ-End-Date                 to  CRF-Req-End-Date.
050500     move     REQ-Strategy                  to  CRF-Req-Strategy.
050600     move     CR-Run-Date                    to  CRF-Current-Date.
050700     move     CR-Run-CCYY                     to  CRF-Current-Year.
050800*
050900     call     "CRFACTRY"  using  CRFACTRY-WS.
051000*
051100     if       CRF-Reject-Code not = zero
051200              go  to  dd020-Report-Result.
051300*
051400     perform  dd060-Write-New-Rental.
051500*
051600 dd020-Report-Result.
051700     if       CRF-Reject-Code = zero
051800              add   1  to  WS-Req-Accepted
051900     else
052000              add   1  to  WS-Req-Rejected.
052100     perform  gg020-Write-Request-Line.
052200*
052300 dd020-Exit.
052400     exit.
052500*
052600*    dd030/dd040 - linear scan the in-memory tables for the car and
052700*    client on this request; tables are loaded in ascending id order
052800*    but a straight scan is kept, same habit as the rate tables.
052900*
053000 dd030-Find-Car.
053100     move     "N"  to  WS-Found.
053200     move     1    to  WS-Car-Sub.
053300     perform  dd031-Scan-Car  thru  dd031-Exit
053400              until  WS-Car-Sub > WS-Car-Count  or  WS-Found = "Y".
053500*
053600 dd030-Exit.
053700     exit.
053800*
053900 dd031-Scan-Car.
054000     if       CAR-Tab-Id (WS-Car-Sub) = REQ-Car-Id
054100              move  "Y"  to  WS-Found
054200     else
054300              add   1  to  WS-Car-Sub.
054400*
054500 dd031-Exit.
054600     exit.
054700*
054800 dd040-Find-Client.
054900     move     "N"  to  WS-Found.
055000     move     1    to  WS-Cli-Sub.
055100     perform  dd041-Scan-Client  thru  dd041-Exit
055200              until  WS-Cli-Sub > WS-Client-Count  or  WS-Found = "Y".
055300*
055400 dd040-Exit.
055500     exit.
055600*
055700 dd041-Scan-Client.
055800     if       CLI-Tab-Id (WS-Cli-Sub) = REQ-Client-Id
055900              move  "Y"  to  WS-Found
056000     else
056100              add   1  to  WS-Cli-Sub.
056200*
056300 dd041-Exit.
056400     exit.
056500*
056600*    dd050 - availability-for-a-date-range test (not one of the four
056700*    numbered validation rules in the rental factory - a separate
056800*    check of its own): a car is busy on
056900*    [REQ-Start-Date, REQ-End-Date] if an existing
057000*    rental on that car, status A/P/O, has start <= end and expected
057100*    end >= start.
057200*
057300 dd050-Check-Overlap.
057400     move     "N"  to  WS-Overlap.
057500     move     1    to  WS-Rnt-Sub.
057600     perform  dd051-Scan-Overlap  thru  dd051-Exit
057700              until  WS-Rnt-Sub > WS-Rental-Count  or  WS-Overlap = "Y".
057800*
057900 dd050-Exit.
058000     exit.
058100*
058200 dd051-Scan-Overlap.
058300     if       RNT-Tab-Car-Id (WS-Rnt-Sub) = REQ-Car-Id
058400     and     (RNT-Tab-Status (WS-Rnt-Sub) = "A"
058500      or      RNT-Tab-Status (WS-Rnt-Sub) = "P"
058600      or      RNT-Tab-Status (WS-Rnt-Sub) = "O")
058700     and      RNT-Tab-Start-Date (WS-Rnt-Sub) not > REQ-End-Date
058800     and      RNT-Tab-Exp-End-Date (WS-Rnt-Sub) not < REQ-Start-Date
058900              move  "Y"  to  WS-Overlap
059000     else
059100              add   1  to  WS-Rnt-Sub.
059200*
059300 dd051-Exit.
059400     exit.
059500*
059600*    dd060 - accepted request: append a new rental entry to the in-
059700*    memory table (written out by ff010 at end of run), a deposit
059800*    payment, and mark the car Rented.
059900*
060000 dd060-Write-New-Rental.
060100     add      1  to  WS-Next-Rental-Id.
060200     add      1  to  WS-Rental-Count.
060300     move     WS-Next-Rental-Id to  RNT-Tab-Id (WS-Rental-Count).
060400     move     REQ-Client-Id     to  RNT-Tab-Client-Id (WS-Rental-Count).
060500     move     REQ-Car-Id        to  RNT-Tab-Car-Id (WS-Rental-Count).
060600     move     REQ-Start-Date    to  RNT-Tab-Start-Date (WS-Rental-Count).
060700     move     REQ-End-Date      to
060800              RNT-Tab-Exp-End-Date (WS-Rental-Count).
060900     move     zero              to
061000              RNT-Tab-Act-End-Date (WS-Rental-Count).
061100     move     CRF-Deposit       to  RNT-Tab-Deposit (WS-Rental-Count).
061200     move     CAR-Tab-Daily-Price (WS-Car-Sub)
061300                                to  RNT-Tab-Daily-Cost (WS-Rental-Count).
061400     move     CRF-Total-Cost    to  RNT-Tab-Total-Cost (WS-Rental-Count).
061500     move     CRF-New-Status    to  RNT-Tab-Status (WS-Rental-Count).
061600     move     zero              to
061700              RNT-Tab-Damage-Level (WS-Rental-Count).
061800     move     zero              to  RNT-Tab-Late-Days (WS-Rental-Count).
061900*
062000     move     "R"               to  CAR-Tab-Status (WS-Car-Sub).
062100*
062200     move     WS-Next-Rental-Id to  PAY-Rental-Id.
062300     move     "D"               to  PAY-Type.
062400     move     CRF-Deposit       to  PAY-Amount.
062500     write    FD-Payment-Record from  PAY-Record.
062600     add      CRF-Deposit       to  WS-Total-Deposits-Run.
062700*
062800 dd060-Exit.
062900     exit.
063000*
063100*    ee010 - step 3, close returned rentals from the Returns feed.
063200*
063300 ee010-Close-Returned-Rentals.
063400     move     zero  to  WS-Ret-Closed.
063500     perform  ee011-Read-Return  thru  ee011-Exit
063600              until  WS-Returns-Eof = "Y".
063700*
063800 ee010-Exit.
063900     exit.
064000*
064100 ee011-Read-Return.
064200     read     Returns-File  into  RET-Record
064300              at end  move  "Y"  to  WS-Returns-Eof
064400                       go  to  ee011-Exit.
064500     perform  ee020-Process-One-Return.
064600     add      1  to  WS-Ret-Closed.
064700*
064800 ee011-Exit.
064900     exit.
065000*
065100 ee020-Process-One-Return.
065200     move     "N"  to  WS-Found.
065300     move     1    to  WS-Rnt-Sub.
065400     perform  ee021-Scan-Rental  thru  ee021-Exit
065500              until  WS-Rnt-Sub > WS-Rental-Count  or  WS-Found = "Y".
065600     if       WS-Found = "N"
065700              go  to  ee020-Exit.
065800*
065900     move     WS-Rnt-Sub             to  WS-Fnd-Sub.
066000*
066100     move     RNT-Tab-Deposit (WS-Fnd-Sub)  to  CRN-Deposit.
066200     if       RET-Damage-Level  <  zero  or  RET-Damage-Level > 3
066300              move  zero  to  CRN-Damage-Level
066400     else
066500              move  RET-Damage-Level  to  CRN-Damage-Level.
066600     move     RET-Late-Days          to  CRN-Late-Days.
066700*
066800     call     "CRFINE"  using  CRFINE-WS.
066900*
067000     move     "C"                      to  CRP-Strategy.
067100     move     RNT-Tab-Daily-Cost (WS-Fnd-Sub)
067200                                        to  CRP-Daily-Price.
067300     move     RNT-Tab-Start-Date (WS-Fnd-Sub)
067400                                        to  CRP-Start-Date.
067500     move     RET-Act-End-Date         to  CRP-End-Date.
067600     perform  ee030-Find-Car-For-Rental.
067700     if       WS-Found = "Y"
067800              move  CAR-Tab-Year (WS-Car-Sub)  to  CRP-Car-Year
067900     else
068000              move  zero  to  CRP-Car-Year.
068100     move     CR-Run-CCYY           to  CRP-Current-Year.
068200     move     "N"                      to  CRP-Detail-Wanted.
068300*
068400     call     "CRPRICE"  using  CRPRICE-WS.
068500*
068600     compute  RNT-Tab-Total-Cost (WS-Fnd-Sub)  rounded  =
068700              CRP-Price  +  CRN-Total-Fines.
068800     move     RET-Act-End-Date  to  RNT-Tab-Act-End-Date (WS-Fnd-Sub).
068900     move     CRN-Damage-Level  to  RNT-Tab-Damage-Level (WS-Fnd-Sub).
069000     move     RET-Late-Days     to  RNT-Tab-Late-Days (WS-Fnd-Sub).
069100     move     "C"               to  RNT-Tab-Status (WS-Fnd-Sub).
069200*
069300     if       CRN-Damage-Level  >  zero
069400              move  RET-Rental-Id       to  Fine-Rental-Id
069500              move  "Damage fine"       to  Fine-Reason
069600              move  CRN-Damage-Fine     to  Fine-Amount
069700              write FD-Fine-Record from  FIN-Record
069800              add   CRN-Damage-Fine     to  WS-Total-Fines-Run.
069900*
070000     if       RET-Late-Days  >  zero
070100              move  RET-Rental-Id       to  Fine-Rental-Id
070200              move  "Late return fine"  to  Fine-Reason
070300              move  CRN-Late-Fine       to  Fine-Amount
070400              write FD-Fine-Record from  FIN-Record
070500              add   CRN-Late-Fine       to  WS-Total-Fines-Run.
070600*
070700     if       CRN-Refund  >  zero
070800              move  RET-Rental-Id       to  PAY-Rental-Id
070900              move  "R"                 to  PAY-Type
071000              move  CRN-Refund          to  PAY-Amount
071100              write FD-Payment-Record from  PAY-Record.
071200*
071300     if       WS-Found = "Y"
071400              move  "A"  to  CAR-Tab-Status (WS-Car-Sub).
071500*
071600     perform  gg030-Write-Return-Line.
071700*
071800 ee020-Exit.
071900     exit.
072000*
072100 ee021-Scan-Rental.
072200     if       RNT-Tab-Id (WS-Rnt-Sub) = RET-Rental-Id
072300              move  "Y"  to  WS-Found
072400     else
072500              add   1  to  WS-Rnt-Sub.
072600*
072700 ee021-Exit.
072800     exit.
072900*
073000 ee030-Find-Car-For-Rental.
073100     move     "N"  to  WS-Found.
073200     move     1    to  WS-Car-Sub.
073300     perform  ee031-Scan-Car-2  thru  ee031-Exit
073400              until  WS-Car-Sub > WS-Car-Count  or  WS-Found = "Y".
073500*
073600 ee030-Exit.
073700     exit.
073800*
073900 ee031-Scan-Car-2.
074000     if       CAR-Tab-Id (WS-Car-Sub) =
074100              RNT-Tab-Car-Id (WS-Fnd-Sub)
074200              move  "Y"  to  WS-Found
074300     else
074400              add   1  to  WS-Car-Sub.
074500*
074600 ee031-Exit.
074700     exit.
074800*
074900*    ff010 - rewrite the Cars and Rentals masters from the in-memory
075000*    tables, old-master/new-master style; the run script renames the
075100*    .NEW files over the originals once this job ends clean.
075200*
075300 ff010-Rewrite-Masters.
075400     move     1  to  WS-Car-Sub.
075500     perform  ff011-Write-Car  thru  ff011-Exit
075600              until  WS-Car-Sub > WS-Car-Count.
075700*
075800     move     1  to  WS-Rnt-Sub.
075900     perform  ff021-Write-Rental  thru  ff021-Exit
076000              until  WS-Rnt-Sub > WS-Rental-Count.
076100*
076200 ff010-Exit.
076300     exit.
076400*
076500*    Field-by-field off the table, not a WRITE FROM, for the same
076600*    DISPLAY/COMP-3 reason the load side is built up by hand.
076700*
076800 ff011-Write-Car.
076900     move     spaces                              to  FD-Cars-New-Record.
077000     move     CAR-Tab-Id (WS-Car-Sub)            to  CarN-Id.
077100     move     CAR-Tab-Brand (WS-Car-Sub)         to  CarN-Brand.
077200     move     CAR-Tab-Model (WS-Car-Sub)         to  CarN-Model.
077300     move     CAR-Tab-Type (WS-Car-Sub)          to  CarN-Type.
077400     move     CAR-Tab-Year (WS-Car-Sub)          to  CarN-Year.
077500     move     CAR-Tab-Daily-Price (WS-Car-Sub)   to  CarN-Daily-Price.
077600     move     CAR-Tab-Status (WS-Car-Sub)        to  CarN-Status.
077700     write    FD-Cars-New-Record.
077800     add      1  to  WS-Car-Sub.
077900*
078000 ff011-Exit.
078100     exit.
078200*
078300*    Field-by-field off the table, same reasoning as ff011 above.
078400*
078500 ff021-Write-Rental.
078600     move     spaces                          to  FD-Rentals-New-Record.
078700     move     RNT-Tab-Id (WS-Rnt-Sub)         to  RntN-Id.
078800     move     RNT-Tab-Client-Id (WS-Rnt-Sub)  to  RntN-Client-Id.
078900     move     RNT-Tab-Car-Id (WS-Rnt-Sub)     to  RntN-Car-Id.
079000     move     RNT-Tab-Start-Date (WS-Rnt-Sub) to  RntN-Start-Date.
079100     move     RNT-Tab-Exp-End-Date (WS-Rnt-Sub) to
079200              RntN-Exp-End-Date.
079300     move     RNT-Tab-Act-End-Date (WS-Rnt-Sub) to
079400              RntN-Act-End-Date.
079500     move     RNT-Tab-Deposit (WS-Rnt-Sub)    to  RntN-Deposit.
079600     move     RNT-Tab-Daily-Cost (WS-Rnt-Sub) to  RntN-Daily-Cost.
079700     move     RNT-Tab-Total-Cost (WS-Rnt-Sub) to  RntN-Total-Cost.
079800     move     RNT-Tab-Status (WS-Rnt-Sub)     to  RntN-Status.
079900     move     RNT-Tab-Damage-Level (WS-Rnt-Sub) to
080000              RntN-Damage-Level.
080100     move     RNT-Tab-Late-Days (WS-Rnt-Sub)       to  RntN-Late-Days.
080200     write    FD-Rentals-New-Record.
080300     add      1  to  WS-Rnt-Sub.
080400*
080500 ff021-Exit.
080600     exit.
080700*
080800 zz010-Close-Files.
080900     close    Control-File  Client-File  Cars-Old  Cars-New
081000              Rentals-Old   Rentals-New  Requests-File
081100              Returns-File  Payments-File.
081200*
081300 zz010-Exit.
081400     exit.
081500*
081600*    gg paragraphs build sections 1-3 of the printed report - status
081700*    roll, opened rentals, closed rentals.  Sections 4/5/7 come from
081800*    CRRPTS and section 6 from CRCARRPT, each appending to the same
081900*    REPORT file once this program has closed its own handle on it.
082000*
082100 gg001-Write-Heading.
082200     move     spaces  to  CR-Print-Line.
082300     string   "CAR RENTAL DAILY BATCH - RUN DATE "  delimited size
082400              CR-Run-Date9                           delimited size
082500                       into  CR-Line-Text.
082600     write    FD-Report-Record  from  CR-Print-Line.
082700     move     spaces  to  CR-Print-Line.
082800     write    FD-Report-Record  from  CR-Print-Line.
082900*
083000 gg001-Exit.
083100     exit.
083200*
083300 gg010-Write-Section1.
083400     move     spaces  to  CR-Print-Line.
083500     move     "SECTION 1 - STATUS ROLL"  to  CR-Line-Text.
083600     write    FD-Report-Record  from  CR-Print-Line.
083700     move     WS-Rolled-Pend-Act  to  CR-Line-Count.
083800     move     spaces  to  CR-Print-Line.
083900     string   "  PENDING TO ACTIVE . . . "  delimited size
084000              CR-Line-Count                  delimited size
084100                       into  CR-Line-Text.
084200     write    FD-Report-Record  from  CR-Print-Line.
084300     move     WS-Rolled-Act-Over  to  CR-Line-Count.
084400     move     spaces  to  CR-Print-Line.
084500     string   "  ACTIVE TO OVERDUE . . . "  delimited size
084600              CR-Line-Count                  delimited size
084700                       into  CR-Line-Text.
084800     write    FD-Report-Record  from  CR-Print-Line.
084900*
085000     move     spaces  to  CR-Print-Line.
085100     move     "SECTION 2 - OPENED RENTALS"  to  CR-Line-Text.
085200     write    FD-Report-Record  from  CR-Print-Line.
085300*
085400 gg010-Exit.
085500     exit.
085600*
085700*    gg015 - section 3 heading, written once before the returns loop.
085800*
085900 gg015-Write-Section3-Heading.
086000     move     spaces  to  CR-Print-Line.
086100     move     "SECTION 3 - CLOSED RENTALS"  to  CR-Line-Text.
086200     write    FD-Report-Record  from  CR-Print-Line.
086300*
086400 gg015-Exit.
086500     exit.
086600*
086700*    gg020 - one line per request, called from dd020 as each request
086800*    is decided, accepted or rejected.  Per spec an accepted line shows
086900*    the rental id, total cost and deposit; a rejected line just shows
087000*    the reason.
087100*
087200 gg020-Write-Request-Line.
087300     move     spaces  to  CR-Print-Line.
087400     if       CRF-Reject-Code = zero
087500              move  CRF-Total-Cost  to  CR-Line-Amount
087600              move  CRF-Deposit     to  CR-Line-Amount-2
087700              string  "  ACCEPTED RENTAL "  delimited size
087800                      RNT-Tab-Id (WS-Rental-Count)  delimited size
087900                      " COST "                delimited size
088000                      CR-Line-Amount            delimited size
088100                      " DEPOSIT "             delimited size
088200                      CR-Line-Amount-2          delimited size
088300                              into  CR-Line-Text
088400     else
088500              string  "  REJECTED - "         delimited size
088600                      CRF-Reject-Reason        delimited size
088700                              into  CR-Line-Text.
088800     write    FD-Report-Record  from  CR-Print-Line.
088900*
089000 gg020-Exit.
089100     exit.
089200*
089300*    gg030 - one line per return, called from ee020 once a rental has
089400*    been closed.  Per spec the line shows the rental id, recomputed
089500*    total cost, damage fine, late fine and refund.
089600*
089700 gg030-Write-Return-Line.
089800     move     spaces  to  CR-Print-Line.
089900     move     RNT-Tab-Total-Cost (WS-Fnd-Sub)  to  CR-Line-Amount.
090000     move     CRN-Damage-Fine                   to  CR-Line-Amount-2.
090100     move     CRN-Late-Fine                      to  CR-Line-Amount-3.
090200     move     CRN-Refund                          to  CR-Line-Amount-4.
090300     string   "  CLOSED RENTAL "    delimited size
090400              RET-Rental-Id          delimited size
090500              " TOTAL "              delimited size
090600              CR-Line-Amount         delimited size
090700              " DAMAGE "            delimited size
090800              CR-Line-Amount-2       delimited size
090900              " LATE "              delimited size
091000              CR-Line-Amount-3       delimited size
091100              " REFUND "            delimited size
091200              CR-Line-Amount-4       delimited size
091300                       into  CR-Line-Text.
091400     write    FD-Report-Record  from  CR-Print-Line.
091500*
091600 gg030-Exit.
091700     exit.
